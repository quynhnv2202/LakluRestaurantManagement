000100* CASH-REGISTER-FILE
000200* One per shift register; read and rewritten across the
000300* open/movement/close operations, keyed by CR-SCHEDULE-ID.
000400     SELECT CASH-REGISTER-FILE
000500         ASSIGN TO "CSHRGFIL"
000600         ORGANIZATION IS LINE SEQUENTIAL.
000700
