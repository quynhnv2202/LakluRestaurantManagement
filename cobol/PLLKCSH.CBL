000100* PLLKCSH.CBL
000200* Sequential lookup of CASH-REGISTER-RECORD by CR-SCHEDULE-ID
000300* (no ISAM on this build).  Caller moves the schedule id into
000400* W-LOOKUP-SCHEDULE-ID, then PERFORMs LOOK-FOR-REGISTER-REC.
000500 LOOK-FOR-REGISTER-REC.
000600
000700     MOVE "N" TO W-FOUND-REGISTER-RECORD.
000800     CLOSE CASH-REGISTER-FILE.
000900     OPEN INPUT CASH-REGISTER-FILE.
001000     MOVE "N" TO W-REGISTER-FILE-EOF.
001100
001200     PERFORM READ-REGISTER-FILE-NEXT.
001300
001400     PERFORM SCAN-REGISTER-FILE-RECORD
001500        UNTIL FOUND-REGISTER-RECORD OR REGISTER-FILE-EOF.
001600
001700     GO TO LOOK-FOR-REGISTER-REC-EXIT.
001800
001900 SCAN-REGISTER-FILE-RECORD.
002000
002100     IF CR-SCHEDULE-ID EQUAL W-LOOKUP-SCHEDULE-ID
002200        MOVE "Y" TO W-FOUND-REGISTER-RECORD
002300     ELSE
002400        PERFORM READ-REGISTER-FILE-NEXT.
002500
002600 READ-REGISTER-FILE-NEXT.
002700
002800     READ CASH-REGISTER-FILE
002900        AT END MOVE "Y" TO W-REGISTER-FILE-EOF.
003000
003100 LOOK-FOR-REGISTER-REC-EXIT.
003200
003300     CLOSE CASH-REGISTER-FILE.
003400     OPEN INPUT CASH-REGISTER-FILE.
003500*_________________________________________________________________
003600
