000100* WSMONTH.CBL
000200* Working storage used by PLMONTH.CBL to parse and validate a
000300* salary month string ("yyyy-MM") before the payroll run reads
000400* a single attendance record.
000500     01  W-SALARY-MONTH-INPUT           PIC X(7).
000600     01  W-SALARY-MONTH-PARTS REDEFINES W-SALARY-MONTH-INPUT.
000700         05  W-SM-CCYY-CHK              PIC X(4).
000800         05  W-SM-DASH-CHK              PIC X(1).
000900         05  W-SM-MM-CHK                PIC X(2).
001000     01  W-SM-MM-NUMERIC                PIC 9(2) COMP.
001100     01  W-MALFORMED-MONTH-SW           PIC X.
001200         88  MALFORMED-SALARY-MONTH     VALUE "Y".
001300
