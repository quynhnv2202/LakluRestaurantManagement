000100* PLTODAY.CBL
000200* Fetches the processing date from the system clock into
000300* W-TODAY-CCYYMMDD (see WSTODAY.CBL).  Used wherever a batch
000400* run has to know "today" without an operator keying it in --
000500* voucher expiry checks, open-shift lookups, the daily cash
000600* summary.
000700* 2021-06-02 RDM  Written for the payment calculation rewrite
000800*                 (HD-2497) -- replaces the paper date stamp
000900*                 clerks used to key on the old voucher system.
001000 GET-TODAYS-DATE.
001100
001200     ACCEPT W-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
001300
