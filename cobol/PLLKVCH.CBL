000100* PLLKVCH.CBL
000200* Sequential lookup of VOUCHER-RECORD by VC-CODE (no ISAM on
000300* this build).  Caller moves the code to look for into
000400* W-LOOKUP-VOUCHER-CODE, then PERFORMs LOOK-FOR-VOUCHER-REC.
000500 LOOK-FOR-VOUCHER-REC.
000600
000700     MOVE "N" TO W-FOUND-VOUCHER-RECORD.
000800     CLOSE VOUCHER-FILE.
000900     OPEN INPUT VOUCHER-FILE.
001000     MOVE "N" TO W-VOUCHER-FILE-EOF.
001100
001200     PERFORM READ-VOUCHER-FILE-NEXT.
001300
001400     PERFORM SCAN-VOUCHER-FILE-RECORD
001500        UNTIL FOUND-VOUCHER-RECORD OR VOUCHER-FILE-EOF.
001600
001700     GO TO LOOK-FOR-VOUCHER-REC-EXIT.
001800
001900 SCAN-VOUCHER-FILE-RECORD.
002000
002100     IF VC-CODE EQUAL W-LOOKUP-VOUCHER-CODE
002200        MOVE "Y" TO W-FOUND-VOUCHER-RECORD
002300     ELSE
002400        PERFORM READ-VOUCHER-FILE-NEXT.
002500
002600 READ-VOUCHER-FILE-NEXT.
002700
002800     READ VOUCHER-FILE
002900        AT END MOVE "Y" TO W-VOUCHER-FILE-EOF.
003000
003100 LOOK-FOR-VOUCHER-REC-EXIT.
003200
003300     CLOSE VOUCHER-FILE.
003400     OPEN INPUT VOUCHER-FILE.
003500*_________________________________________________________________
003600
