000100* VOUCHER-FILE
000200* Discount vouchers, line sequential, looked up by VC-CODE via
000300* a sequential scan (PLLKVCH.CBL -- no ISAM on this build).
000400     SELECT VOUCHER-FILE
000500         ASSIGN TO "VCHRFIL"
000600         ORGANIZATION IS LINE SEQUENTIAL.
000700
