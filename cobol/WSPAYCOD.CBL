000100* WSPAYCOD.CBL
000200* Working storage for PLPAYCOD.CBL.  The payment reference code
000300* is always "LL" followed by the order id zero-padded to 7
000400* digits -- deterministic, so it is built/parsed here rather
000500* than stored on the PAYMENT-RESULT-RECORD.
000600 01  W-CODE-ORDER-ID                PIC 9(9).
000700 01  W-BAD-PAYMENT-CODE-SW          PIC X.
000800     88  BAD-PAYMENT-CODE           VALUE "Y".
000900 01  W-PAYMENT-CODE-AREA.
001000     05  W-CODE-PREFIX              PIC X(2).
001100     05  W-CODE-NUMBER              PIC 9(7).
001200 01  W-PAYMENT-CODE REDEFINES W-PAYMENT-CODE-AREA PIC X(9).
001300
