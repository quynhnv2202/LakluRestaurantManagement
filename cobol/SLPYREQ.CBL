000100* PAYMENT-REQUEST-FILE
000200* Input, one request per run.
000300     SELECT PAYMENT-REQUEST-FILE
000400         ASSIGN TO "PYREQFIL"
000500         ORGANIZATION IS LINE SEQUENTIAL.
000600
