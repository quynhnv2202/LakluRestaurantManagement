000100* CASH-SUMMARY-REPORT.COB
000200*---------------------------------------------------------------
000300* PROGRAM-ID.    CASH-SUMMARY-REPORT
000400* AUTHOR.        P A DUNLEAVY
000500* INSTALLATION.  LAKLU RESTAURANT MANAGEMENT -- DATA CENTER
000600* DATE-WRITTEN.  05/11/89
000700* DATE-COMPILED.
000800* SECURITY.      CONFIDENTIAL - OPERATIONS STAFF ONLY
000900*---------------------------------------------------------------
001000*  CASHREGISTERSERVICE DAILY SUMMARY.  READS TODAY'S CASH
001100*  REGISTER RECORDS FLAT (NO CONTROL BREAK), TOTALS THE OPENING
001200*  FLOATS AND THE CURRENT/CLOSING AMOUNTS, PRINTS ONE SUMMARY
001300*  LINE, AND WRITES ONE CASH-SUMMARY-RECORD FOR THE RUN.
001400*---------------------------------------------------------------
001500*  CHANGE LOG
001600*  DATE      BY   TICKET     DESCRIPTION
001700*  --------  ---  ---------  -----------------------------------
001800*  05/11/89  PAD  INITIAL    ORIGINAL END-OF-DAY REGISTER TAPE
001900*                            TOTAL REPORT, ONE CARD PER DRAWER.
002000*  01/06/99  PAD  HD-1199    Y2K REVIEW -- RUN DATE NOW STORED
002100*                            CCYYMMDD, NOT YYMMDD.
002200*  06/23/21  PAD  HD-2505    REWRITTEN FOR THE RESTAURANT REWRITE;
002300*                            TOTALS NOW COME FROM THE SCHEDULE-
002400*                            KEYED REGISTER FILE INSTEAD OF THE
002500*                            OLD DRAWER TAPE.
002600*---------------------------------------------------------------
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. CASH-SUMMARY-REPORT.
002900 AUTHOR. P A DUNLEAVY.
003000 INSTALLATION. LAKLU RESTAURANT MANAGEMENT.
003100 DATE-WRITTEN. 05/11/89.
003200 DATE-COMPILED.
003300 SECURITY. CONFIDENTIAL - OPERATIONS STAFF ONLY.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000     INPUT-OUTPUT SECTION.
004100     FILE-CONTROL.
004200
004300         COPY "SLCSHRG.CBL".
004400         COPY "SLCSHSM.CBL".
004500
004600         SELECT PRINT-FILE
004700                ASSIGN TO "CSHSMRPT"
004800                ORGANIZATION IS LINE SEQUENTIAL.
004900
005000 DATA DIVISION.
005100     FILE SECTION.
005200
005300     COPY "FDCSHRG.CBL".
005400     COPY "FDCSHSM.CBL".
005500
005600     FD  PRINT-FILE
005700         LABEL RECORDS ARE OMITTED.
005800     01  PRINT-LINE                     PIC X(80).
005900
006000     WORKING-STORAGE SECTION.
006100
006200     COPY "WSRPTUTL.CBL".
006300     COPY "WSTODAY.CBL".
006400
006500     01  RH-LINE-1.
006600         05  FILLER                     PIC X(24) VALUE SPACES.
006700         05  FILLER                     PIC X(24)
006800                 VALUE "DAILY CASH REGISTER SUMMARY".
006900         05  FILLER                     PIC X(27) VALUE SPACES.
007000         05  FILLER                     PIC X(05) VALUE "PAGE:".
007100         05  RH-PAGE-NUMBER             PIC ZZ9.
007200
007300     01  RH-LINE-2.
007400         05  FILLER                     PIC X(06) VALUE SPACES.
007500         05  FILLER                     PIC X(04) VALUE "REGS".
007600         05  FILLER                     PIC X(05) VALUE SPACES.
007700         05  FILLER                     PIC X(13) VALUE
007800                 "TOTAL INITIAL".
007900         05  FILLER                     PIC X(03) VALUE SPACES.
008000         05  FILLER                     PIC X(13) VALUE
008100                 "TOTAL CURRENT".
008200         05  FILLER                     PIC X(03) VALUE SPACES.
008300         05  FILLER                     PIC X(10) VALUE
008400                 "DIFFERENCE".
008500
008600     01  RH-LINE-3.
008700         05  FILLER                     PIC X(06) VALUE SPACES.
008800         05  FILLER                     PIC X(04) VALUE "----".
008900         05  FILLER                     PIC X(05) VALUE SPACES.
009000         05  FILLER                     PIC X(13) VALUE
009100                 "-------------".
009200         05  FILLER                     PIC X(03) VALUE SPACES.
009300         05  FILLER                     PIC X(13) VALUE
009400                 "-------------".
009500         05  FILLER                     PIC X(03) VALUE SPACES.
009600         05  FILLER                     PIC X(10) VALUE
009700                 "----------".
009800
009900     01  DETAIL-1.
010000         05  FILLER                     PIC X(05) VALUE SPACES.
010100         05  D-REGISTER-COUNT           PIC ZZZZ9.
010200         05  FILLER                     PIC X(05) VALUE SPACES.
010300         05  D-TOTAL-INITIAL            PIC Z(08)9.99-.
010400         05  FILLER                     PIC X(03) VALUE SPACES.
010500         05  D-TOTAL-CURRENT            PIC Z(08)9.99-.
010600         05  FILLER                     PIC X(03) VALUE SPACES.
010700         05  D-DIFFERENCE               PIC Z(08)9.99-.
010800
010900     01  W-REGISTER-FILE-EOF            PIC X.
011000         88  REGISTER-FILE-EOF          VALUE "Y".
011100
011200     01  W-REGISTER-COUNT-HOLD          PIC 9(5) COMP.
011300     01  W-TOTAL-INITIAL-HOLD           PIC S9(11)V99 COMP-3.
011400     01  W-TOTAL-CURRENT-HOLD           PIC S9(11)V99 COMP-3.
011500     01  W-DIFF-HOLD                    PIC S9(11)V99 COMP-3.
011600
011700     01  W-TOTAL-INITIAL-FORMATTED      PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
011800     01  W-TOTAL-INITIAL-TEXT REDEFINES
011900             W-TOTAL-INITIAL-FORMATTED   PIC X(18).
012000     01  W-TOTAL-CURRENT-FORMATTED      PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
012100     01  W-TOTAL-CURRENT-TEXT REDEFINES
012200             W-TOTAL-CURRENT-FORMATTED   PIC X(18).
012300
012400     77  DUMMY                          PIC X.
012500*_________________________________________________________________
012600
012700 PROCEDURE DIVISION.
012800
012900     PERFORM GET-TODAYS-DATE.
013000
013100     OPEN INPUT CASH-REGISTER-FILE.
013200     OPEN OUTPUT PRINT-FILE.
013300     OPEN OUTPUT CASH-SUMMARY-FILE.
013400
013500     MOVE 0 TO W-REGISTER-COUNT-HOLD.
013600     MOVE 0 TO W-TOTAL-INITIAL-HOLD.
013700     MOVE 0 TO W-TOTAL-CURRENT-HOLD.
013800     MOVE "N" TO W-REGISTER-FILE-EOF.
013900
014000     PERFORM READ-CASH-REGISTER-NEXT.
014100     PERFORM ACCUMULATE-TODAYS-REGISTER UNTIL REGISTER-FILE-EOF.
014200
014300     COMPUTE W-DIFF-HOLD =
014400         W-TOTAL-CURRENT-HOLD - W-TOTAL-INITIAL-HOLD.
014500
014600     COMPUTE RH-PAGE-NUMBER = W-PAGE-NUMBER + 1.
014700     PERFORM PRINT-HEADINGS.
014800     PERFORM PRINT-SUMMARY-LINE.
014900     PERFORM WRITE-SUMMARY-RECORD.
015000
015100     CLOSE CASH-REGISTER-FILE.
015200     CLOSE PRINT-FILE.
015300     CLOSE CASH-SUMMARY-FILE.
015400
015500     MOVE W-TOTAL-INITIAL-HOLD TO W-TOTAL-INITIAL-FORMATTED.
015600     MOVE W-TOTAL-CURRENT-HOLD TO W-TOTAL-CURRENT-FORMATTED.
015700     DISPLAY "REGISTERS SUMMARIZED: " W-REGISTER-COUNT-HOLD.
015800     DISPLAY "TOTAL INITIAL       : " W-TOTAL-INITIAL-FORMATTED.
015900     DISPLAY "TOTAL CURRENT       : " W-TOTAL-CURRENT-FORMATTED.
016000     DISPLAY "<ENTER> TO CONTINUE".
016100     ACCEPT DUMMY.
016200
016300     EXIT PROGRAM.
016400     STOP RUN.
016500*_________________________________________________________________
016600
016700 READ-CASH-REGISTER-NEXT.
016800
016900     READ CASH-REGISTER-FILE
017000        AT END MOVE "Y" TO W-REGISTER-FILE-EOF.
017100*_________________________________________________________________
017200
017300 ACCUMULATE-TODAYS-REGISTER.
017400
017500     IF CR-OPEN-DATE EQUAL W-TODAY-CCYYMMDD
017600        ADD 1             TO W-REGISTER-COUNT-HOLD
017700        ADD CR-INITIAL-AMOUNT TO W-TOTAL-INITIAL-HOLD
017800        ADD CR-CURRENT-AMOUNT TO W-TOTAL-CURRENT-HOLD.
017900
018000     PERFORM READ-CASH-REGISTER-NEXT.
018100*_________________________________________________________________
018200
018300 PRINT-SUMMARY-LINE.
018400
018500     MOVE W-REGISTER-COUNT-HOLD TO D-REGISTER-COUNT.
018600     MOVE W-TOTAL-INITIAL-HOLD  TO D-TOTAL-INITIAL.
018700     MOVE W-TOTAL-CURRENT-HOLD  TO D-TOTAL-CURRENT.
018800     MOVE W-DIFF-HOLD           TO D-DIFFERENCE.
018900
019000     MOVE DETAIL-1 TO PRINT-LINE.
019100     WRITE PRINT-LINE AFTER ADVANCING 2.
019200     ADD 3 TO W-LINE-COUNT.
019300*_________________________________________________________________
019400
019500 WRITE-SUMMARY-RECORD.
019600
019700     MOVE W-TODAY-CCYYMMDD      TO CS-RUN-DATE.
019800     MOVE W-REGISTER-COUNT-HOLD TO CS-REGISTER-COUNT.
019900     MOVE W-TOTAL-INITIAL-HOLD  TO CS-TOTAL-INITIAL.
020000     MOVE W-TOTAL-CURRENT-HOLD  TO CS-TOTAL-CURRENT.
020100     MOVE W-DIFF-HOLD           TO CS-DIFF-AMOUNT.
020200
020300     WRITE CASH-SUMMARY-RECORD.
020400*_________________________________________________________________
020500
020600     COPY "PLRPTUTL.CBL".
020700     COPY "PLTODAY.CBL".
020800*_________________________________________________________________
020900
