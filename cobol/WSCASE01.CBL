000100* WSCASE01.CBL
000200* Blank-screen working storage used by PLGENERAL's CLEAR-SCREEN
000300* paragraph (this shop's terminals have no ANSI clear code, so
000400* the screen is blanked by writing 24 blank lines).
000500     01  W-BLANK-SCREEN-LINE            PIC X(79) VALUE SPACES.
000600     01  W-BLANK-SCREEN-TIMES           PIC 99 VALUE 24.
000700
