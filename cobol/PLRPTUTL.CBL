000100* PLRPTUTL.CBL
000200* Page-heading / page-break helper, shared by the reports in
000300* this system (currently just the daily cash summary).  Caller
000400* must declare PRINT-LINE and the report's own 01 heading lines
000500* (RH-LINE-1, RH-LINE-2 ...) before COPYing this in.
000600* 2016-08-22 RDM  Pulled the heading logic out of the old
000700*                 one-off report programs into a shared copy.
000800 PRINT-HEADINGS.
000900
001000     ADD 1 TO W-PAGE-NUMBER.
001100     MOVE ZERO TO W-LINE-COUNT.
001200     WRITE PRINT-LINE FROM RH-LINE-1 AFTER ADVANCING PAGE.
001300     WRITE PRINT-LINE FROM RH-LINE-2 AFTER ADVANCING 1.
001400     WRITE PRINT-LINE FROM RH-LINE-3 AFTER ADVANCING 2.
001500     GO TO PRINT-HEADINGS-EXIT.
001600
001700 PRINT-HEADINGS-EXIT.
001800     EXIT.
001900*_________________________________________________________________
002000
002100 FINALIZE-PAGE-IF-FULL.
002200
002300     IF W-LINE-COUNT NOT LESS THAN W-LINES-PER-PAGE
002400        PERFORM PRINT-HEADINGS.
002500
