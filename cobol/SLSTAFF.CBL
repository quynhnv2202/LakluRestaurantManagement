000100* STAFF-FILE
000200* Employee master, line sequential, scanned by STF-ID (no
000300* ISAM indexing available on this compiler).
000400     SELECT STAFF-FILE
000500         ASSIGN TO "STAFFFIL"
000600         ORGANIZATION IS LINE SEQUENTIAL.
000700
