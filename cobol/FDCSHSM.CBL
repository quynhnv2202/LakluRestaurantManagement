000100* CASH-SUMMARY-RECORD  (one per "today" summary run)
000200* CS-RUN-DATE is kept so a later inquiry can tell which day's
000300* flat total a given summary record belongs to -- the run is
000400* always "today" at write time, but the file holds one run
000500* per day on disk.
000600     FD  CASH-SUMMARY-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  CASH-SUMMARY-RECORD.
000900         05  CS-RUN-DATE                PIC 9(8).
001000         05  CS-REGISTER-COUNT          PIC 9(5).
001100         05  CS-TOTAL-INITIAL           PIC S9(11)V99 COMP-3.
001200         05  CS-TOTAL-CURRENT           PIC S9(11)V99 COMP-3.
001300         05  CS-DIFF-AMOUNT             PIC S9(11)V99 COMP-3.
001400         05  FILLER                     PIC X(10).
001500
