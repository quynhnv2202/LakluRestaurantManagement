000100* PAYROLL-MENU.COB
000200*---------------------------------------------------------------
000300* PROGRAM-ID.    PAYROLL-MENU
000400* AUTHOR.        R D MCGEE
000500* INSTALLATION.  LAKLU RESTAURANT MANAGEMENT -- DATA CENTER
000600* DATE-WRITTEN.  11/02/89
000700* DATE-COMPILED.
000800* SECURITY.      CONFIDENTIAL - OPERATIONS STAFF ONLY
000900*---------------------------------------------------------------
001000*  PAYROLL SUB-MENU.  OPTION 1 RUNS THE MONTHLY PAYROLL BATCH.
001100*---------------------------------------------------------------
001200*  CHANGE LOG
001300*  DATE      BY   TICKET     DESCRIPTION
001400*  --------  ---  ---------  -----------------------------------
001500*  11/02/89  RDM  HD-0144    ORIGINAL.
001600*  01/06/99  RDM  HD-1199    Y2K REVIEW -- NO DATE FIELDS HELD
001700*                            LOCALLY, NO CHANGE REQUIRED.
001800*  05/03/21  RDM  HD-2497    RETITLED, CALLS PAYROLL-RUN.COB
001900*                            INSTEAD OF THE OLD AP VOUCHER RUN.
002000*  11/09/23  RDM  HD-2690    ADDED SESSION START-TIME AND MONTHS-
002100*                            RUN COUNT TO THE EXIT TRACE.
002200*---------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. PAYROLL-MENU.
002500 AUTHOR. R D MCGEE.
002600 INSTALLATION. LAKLU RESTAURANT MANAGEMENT.
002700 DATE-WRITTEN. 11/02/89.
002800 DATE-COMPILED.
002900 SECURITY. CONFIDENTIAL - OPERATIONS STAFF ONLY.
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 DATA DIVISION.
003700
003800     WORKING-STORAGE SECTION.
003900
004000     COPY "WSCASE01.CBL".
004100
004200     01  W-PAYROLL-MENU-OPTION          PIC 9.
004300         88  VALID-PAYROLL-MENU-OPTION  VALUE 0 THRU 1.
004400     01  W-PAYROLL-MENU-OPTION-ALPHA REDEFINES
004500             W-PAYROLL-MENU-OPTION       PIC X.
004600
004700     01  W-VALID-ANSWER                 PIC X.
004800         88  VALID-ANSWER               VALUE "Y" "N".
004900         88  PAYROLL-RUN-IS-CONFIRMED   VALUE "Y".
005000
005100     01  W-MONTHS-RUN-THIS-SESSION      PIC 9(3) COMP.
005200     01  W-MONTHS-RUN-EDITED            PIC ZZ9.
005300     01  W-MONTHS-RUN-TEXT REDEFINES
005400             W-MONTHS-RUN-EDITED         PIC X(03).
005500
005600     01  W-SESSION-START-TIME           PIC 9(6).
005700     01  W-SESSION-START-TIME-PARTS REDEFINES
005800             W-SESSION-START-TIME.
005900         05  W-SESSION-START-HH          PIC 99.
006000         05  W-SESSION-START-MM          PIC 99.
006100         05  W-SESSION-START-SS          PIC 99.
006200
006300     77  MSG-CONFIRMATION               PIC X(75).
006400     77  DUMMY                          PIC X.
006500*_________________________________________________________________
006600
006700 PROCEDURE DIVISION.
006800
006900     MOVE ZERO TO W-MONTHS-RUN-THIS-SESSION.
007000     ACCEPT W-SESSION-START-TIME FROM TIME.
007100
007200     PERFORM GET-MENU-OPTION.
007300     PERFORM GET-MENU-OPTION UNTIL
007400         W-PAYROLL-MENU-OPTION EQUAL ZERO
007500         OR VALID-PAYROLL-MENU-OPTION.
007600
007700     PERFORM DO-OPTIONS UNTIL W-PAYROLL-MENU-OPTION EQUAL ZERO.
007800
007900     MOVE W-MONTHS-RUN-THIS-SESSION TO W-MONTHS-RUN-EDITED.
008000     DISPLAY "SESSION STARTED AT " W-SESSION-START-HH "."
008100         W-SESSION-START-MM "  MONTHS RUN: " W-MONTHS-RUN-TEXT.
008200
008300     EXIT PROGRAM.
008400
008500     STOP RUN.
008600*_________________________________________________________________
008700
008800 GET-MENU-OPTION.
008900
009000     PERFORM CLEAR-SCREEN.
009100     DISPLAY "                 PAYROLL".
009200     DISPLAY " ".
009300     DISPLAY "          --------------------------------".
009400     DISPLAY "          | 1 - RUN MONTHLY PAYROLL      |".
009500     DISPLAY "          | 0 - EXIT                     |".
009600     DISPLAY "          --------------------------------".
009700     DISPLAY " ".
009800     DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
009900     PERFORM JUMP-LINE 11 TIMES.
010000     ACCEPT W-PAYROLL-MENU-OPTION.
010100     DISPLAY "OPTION KEYED: " W-PAYROLL-MENU-OPTION-ALPHA.
010200
010300     IF W-PAYROLL-MENU-OPTION EQUAL ZERO
010400        DISPLAY "PROGRAM TERMINATED !"
010500     ELSE
010600        IF NOT VALID-PAYROLL-MENU-OPTION
010700           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010800           ACCEPT DUMMY.
010900*_________________________________________________________________
011000
011100 DO-OPTIONS.
011200
011300     IF W-PAYROLL-MENU-OPTION = 1
011400
011500        PERFORM CLEAR-SCREEN
011600
011700        MOVE "DO YOU CONFIRM RUNNING THE MONTHLY PAYROLL ? <Y/N>"
011800          TO  MSG-CONFIRMATION
011900
012000        PERFORM CONFIRM-EXECUTION
012100        PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
012200
012300        IF PAYROLL-RUN-IS-CONFIRMED
012400           CALL "PAYROLL-RUN"
012500           ADD 1 TO W-MONTHS-RUN-THIS-SESSION
012600           DISPLAY "PAYROLL RUN COMPLETE ! <ENTER> TO CONTINUE"
012700           ACCEPT DUMMY.
012800
012900     PERFORM GET-MENU-OPTION.
013000     PERFORM GET-MENU-OPTION UNTIL
013100         W-PAYROLL-MENU-OPTION EQUAL ZERO
013200         OR VALID-PAYROLL-MENU-OPTION.
013300*_________________________________________________________________
013400
013500     COPY "PLGENERAL.CBL".
013600*_________________________________________________________________
013700
