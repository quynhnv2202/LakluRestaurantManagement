000100* PAYMENT-RESULT-FILE
000200* Output of the payment calculation; rewritten by the cash
000300* tender and webhook sub-flows once a payment is posted.
000400     SELECT PAYMENT-RESULT-FILE
000500         ASSIGN TO "PYRESFIL"
000600         ORGANIZATION IS LINE SEQUENTIAL.
000700
