000100* ORDER-ITEM-RECORD  (one per line item on an order)
000200     FD  ORDER-ITEM-FILE
000300         LABEL RECORDS ARE STANDARD.
000400     01  ORDER-ITEM-RECORD.
000500         05  OI-ORDER-ID                PIC 9(9).
000600         05  OI-MENU-ITEM-ID            PIC 9(9).
000700         05  OI-UNIT-PRICE              PIC S9(9)V99 COMP-3.
000800         05  OI-QUANTITY                PIC 9(5).
000900         05  FILLER                     PIC X(10).
001000
