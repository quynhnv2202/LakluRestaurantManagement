000100* PAYROLL-RUN.COB
000200*---------------------------------------------------------------
000300* PROGRAM-ID.    PAYROLL-RUN
000400* AUTHOR.        R D MCGEE
000500* INSTALLATION.  LAKLU RESTAURANT MANAGEMENT -- DATA CENTER
000600* DATE-WRITTEN.  11/09/89
000700* DATE-COMPILED.
000800* SECURITY.      CONFIDENTIAL - OPERATIONS STAFF ONLY
000900*---------------------------------------------------------------
001000*  PAYSLIPSERVICE BATCH RUN.  PROMPTS FOR A SALARY MONTH (CCYY-MM)
001100*  DELETES ANY PAYSLIPS ALREADY ON FILE FOR THAT MONTH (RE-RUN IS
001200*  IDEMPOTENT), THEN SORTS THE ATTENDANCE FILE BY STAFF ID AND
001300*  BUILDS ONE PAYSLIP PER STAFF MEMBER FROM THE MONTH'S PUNCHES.
001400*  SALARY IS COMPUTED FROM THE STAFF MEMBER'S PAY BASIS --
001500*  HOURLY AND SHIFTLY STAFF ARE PAID BY WORKED HOURS, MONTHLY
001600*  STAFF DRAW THEIR FLAT MONTHLY AMOUNT REGARDLESS OF ATTENDANCE.
001700*---------------------------------------------------------------
001800*  CHANGE LOG
001900*  DATE      BY   TICKET     DESCRIPTION
002000*  --------  ---  ---------  -----------------------------------
002100*  11/09/89  RDM  INITIAL    ORIGINAL MONTHLY PAYROLL CALC, FLAT
002200*                            RATE ONLY, KEYED FROM PAPER TIME
002300*                            SHEETS.
002400*  04/02/91  RDM  HD-0361    ADDED HOURLY AND SHIFTLY PAY BASIS.
002500*  01/06/99  RDM  HD-1199    Y2K REVIEW -- SALARY MONTH NOW
002600*                            STORED CCYY-MM, NOT YY-MM.
002700*  05/03/21  RDM  HD-2497    REWRITTEN OFF THE OLD DEDUCTIBLES-
002800*                            REPORT SORT/CONTROL-BREAK SKELETON
002900*                            TO SOURCE HOURS FROM THE NEW
003000*                            ELECTRONIC TIME CLOCK ATTENDANCE
003100*                            FILE INSTEAD OF PAPER TIME SHEETS.
003200*  05/17/21  RDM  HD-2501    MALFORMED SALARY-MONTH INPUT NOW
003300*                            RE-PROMPTS INSTEAD OF ABENDING.
003400*  09/14/21  RDM  HD-2512    OVERNIGHT SHIFT MATH MOVED INTO
003500*                            PLATTSTA.CBL (SEE THAT COPYBOOK).
003600*  02/02/22  TKW  HD-2588    MONTHLY STAFF NOW DRAW FULL SALARY
003700*                            EVEN WITH ZERO ATTENDANCE RECORDS.
003800*  03/11/24  RDM  HD-2741    SHIFTLY PAY WAS STILL CALCULATED ON
003900*                            WORKED HOURS (NEVER FIXED FROM
004000*                            HD-0361) -- NOW PRICED ON WORKED DAYS
004100*                            AS THE PAY POLICY REQUIRES.  UNKNOWN
004200*                            STAFF-TYPE CODES NOW DRAW THE FLAT
004300*                            RATE AMOUNT INSTEAD OF ZERO-HOUR PAY.
004400*---------------------------------------------------------------
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. PAYROLL-RUN.
004700 AUTHOR. R D MCGEE.
004800 INSTALLATION. LAKLU RESTAURANT MANAGEMENT.
004900 DATE-WRITTEN. 11/09/89.
005000 DATE-COMPILED.
005100 SECURITY. CONFIDENTIAL - OPERATIONS STAFF ONLY.
005200
005300 ENVIRONMENT DIVISION.
005400    CONFIGURATION SECTION.
005500    SPECIAL-NAMES.
005600        C01 IS TOP-OF-FORM.
005700
005800    INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000
006100          COPY "SLATTEND.CBL".
006200          COPY "SLSTAFF.CBL".
006300          COPY "SLPYSLP.CBL".
006400
006500          SELECT SORT-FILE
006600                 ASSIGN TO "SORT-FILE.TMP".
006700
006800          SELECT WORK-SORTED-FILE
006900                 ASSIGN TO "WORK-SORTED"
007000                 ORGANIZATION IS LINE SEQUENTIAL.
007100
007200          SELECT WORK-PAYSLIP-FILE
007300                 ASSIGN TO "WORK-PAYSLIP"
007400                 ORGANIZATION IS LINE SEQUENTIAL.
007500
007600 DATA DIVISION.
007700    FILE SECTION.
007800
007900       COPY "FDATTEND.CBL".
008000       COPY "FDSTAFF.CBL".
008100       COPY "FDPYSLP.CBL".
008200
008300       SD  SORT-FILE.
008400       01  SORT-ATTENDANCE-RECORD.
008500           05  SRT-ID                 PIC 9(9).
008600           05  SRT-STAFF-ID           PIC 9(9).
008700           05  SRT-DATE               PIC 9(8).
008800           05  SRT-SHIFT-START        PIC 9(4).
008900           05  SRT-HAS-SHIFT-START    PIC X(1).
009000           05  SRT-CLOCK-IN           PIC 9(4).
009100           05  SRT-HAS-CLOCK-IN       PIC X(1).
009200           05  SRT-CLOCK-OUT          PIC 9(4).
009300           05  SRT-HAS-CLOCK-OUT      PIC X(1).
009400           05  FILLER                 PIC X(9).
009500
009600       FD  WORK-SORTED-FILE
009700           LABEL RECORDS ARE STANDARD.
009800       01  WORK-SORTED-RECORD.
009900           05  WST-ID                 PIC 9(9).
010000           05  WST-STAFF-ID           PIC 9(9).
010100           05  WST-DATE               PIC 9(8).
010200           05  WST-SHIFT-START        PIC 9(4).
010300           05  WST-HAS-SHIFT-START    PIC X(1).
010400           05  WST-CLOCK-IN           PIC 9(4).
010500           05  WST-HAS-CLOCK-IN       PIC X(1).
010600           05  WST-CLOCK-OUT          PIC 9(4).
010700           05  WST-HAS-CLOCK-OUT      PIC X(1).
010800           05  FILLER                 PIC X(9).
010900
011000       FD  WORK-PAYSLIP-FILE
011100           LABEL RECORDS ARE STANDARD.
011200       01  WORK-PAYSLIP-RECORD        PIC X(46).
011300
011400    WORKING-STORAGE SECTION.
011500
011600       COPY "WSMONTH.CBL".
011700       COPY "WSATTSTA.CBL".
011800
011900       01  W-END-OF-SORT-FILE         PIC X.
012000           88  END-OF-SORT-FILE       VALUE "Y".
012100
012200       01  W-END-OF-PAYSLIP-FILE      PIC X.
012300           88  END-OF-PAYSLIP-FILE    VALUE "Y".
012400
012500       01  W-FOUND-STAFF-RECORD       PIC X.
012600           88  FOUND-STAFF-RECORD     VALUE "Y".
012700
012800       01  W-LOOKUP-STAFF-ID          PIC 9(9).
012900       01  W-STAFF-FILE-EOF           PIC X.
013000           88  STAFF-FILE-EOF         VALUE "Y".
013100
013200       01  W-PAYSLIPS-WRITTEN         PIC 9(5) COMP.
013300       01  W-PAYSLIPS-WRITTEN-EDITED  PIC ZZZZ9.
013400       01  W-PAYSLIPS-WRITTEN-TEXT REDEFINES
013500               W-PAYSLIPS-WRITTEN-EDITED PIC X(05).
013600       01  W-PAYSLIPS-DELETED         PIC 9(5) COMP.
013700       01  W-PAYSLIPS-SKIPPED         PIC 9(5) COMP.
013800       01  W-PAYSLIPS-SKIPPED-EDITED  PIC ZZZZ9.
013900       01  W-PAYSLIPS-SKIPPED-TEXT REDEFINES
014000               W-PAYSLIPS-SKIPPED-EDITED PIC X(05).
014100
014200       01  W-VALID-ANSWER             PIC X.
014300           88  VALID-ANSWER           VALUE "Y" "N".
014400
014500       77  MSG-CONFIRMATION           PIC X(75).
014600       77  DUMMY                      PIC X.
014700*_________________________________________________________________
014800
014900 PROCEDURE DIVISION.
015000
015100     PERFORM CLEAR-SCREEN.
015200     DISPLAY "ENTER SALARY MONTH TO RUN (FORMAT CCYY-MM): ".
015300     ACCEPT W-SALARY-MONTH-INPUT.
015400     PERFORM VALIDATE-SALARY-MONTH.
015500
015600     PERFORM GET-SALARY-MONTH-AGAIN
015700         UNTIL NOT MALFORMED-SALARY-MONTH.
015800
015900     PERFORM DELETE-EXISTING-MONTH-PAYSLIPS.
016000
016100     SORT SORT-FILE
016200         ON ASCENDING KEY SRT-STAFF-ID
016300         USING ATTENDANCE-FILE
016400         GIVING WORK-SORTED-FILE.
016500
016600     OPEN INPUT WORK-SORTED-FILE.
016700     OPEN OUTPUT PAYSLIP-FILE.
016800     OPEN INPUT STAFF-FILE.
016900
017000     MOVE ZERO TO W-PAYSLIPS-WRITTEN.
017100     MOVE ZERO TO W-PAYSLIPS-SKIPPED.
017200     MOVE "N" TO W-END-OF-SORT-FILE.
017300
017400     PERFORM READ-SORTED-ATTENDANCE-NEXT.
017500
017600     PERFORM PROCESS-ALL-STAFF-ATTENDANCE UNTIL END-OF-SORT-FILE.
017700
017800     CLOSE WORK-SORTED-FILE.
017900     CLOSE PAYSLIP-FILE.
018000     CLOSE STAFF-FILE.
018100
018200     MOVE W-PAYSLIPS-WRITTEN TO W-PAYSLIPS-WRITTEN-EDITED.
018300     MOVE W-PAYSLIPS-SKIPPED TO W-PAYSLIPS-SKIPPED-EDITED.
018400     DISPLAY W-PAYSLIPS-WRITTEN-TEXT " PAYSLIP(S) WRITTEN, "
018500         W-PAYSLIPS-SKIPPED-TEXT " SKIPPED (NO SALARY ON FILE) !".
018600     DISPLAY "<ENTER> TO CONTINUE".
018700     ACCEPT DUMMY.
018800
018900     EXIT PROGRAM.
019000
019100     STOP RUN.
019200*_________________________________________________________________
019300
019400 GET-SALARY-MONTH-AGAIN.
019500
019600     DISPLAY "INVALID MONTH, USE CCYY-MM. <ENTER> TO RE-ENTER".
019700     ACCEPT DUMMY.
019800     DISPLAY "ENTER SALARY MONTH TO RUN (FORMAT CCYY-MM): ".
019900     ACCEPT W-SALARY-MONTH-INPUT.
020000     PERFORM VALIDATE-SALARY-MONTH.
020100*_________________________________________________________________
020200
020300     EJECT
020400*  DELETE-EXISTING-MONTH-PAYSLIPS RE-WRITES THE PAYSLIP-FILE TO A
020500*  WORK FILE, SKIPPING ANY PAYSLIP ALREADY ON FILE FOR THIS SALARY
020600*  MONTH, THEN SWAPS THE WORK FILE BACK IN.  THIS MAKES THE RUN
020700*  SAFE TO REPEAT FOR THE SAME MONTH.
020800 DELETE-EXISTING-MONTH-PAYSLIPS.
020900
021000     MOVE ZERO TO W-PAYSLIPS-DELETED.
021100     MOVE "N" TO W-END-OF-PAYSLIP-FILE.
021200
021300     OPEN INPUT PAYSLIP-FILE.
021400     OPEN OUTPUT WORK-PAYSLIP-FILE.
021500
021600     PERFORM READ-OLD-PAYSLIP-NEXT.
021700     PERFORM COPY-PAYSLIP-UNLESS-THIS-MONTH
021800         UNTIL END-OF-PAYSLIP-FILE.
021900
022000     CLOSE PAYSLIP-FILE.
022100     CLOSE WORK-PAYSLIP-FILE.
022200
022300     OPEN INPUT WORK-PAYSLIP-FILE.
022400     OPEN OUTPUT PAYSLIP-FILE.
022500     MOVE "N" TO W-END-OF-PAYSLIP-FILE.
022600     PERFORM READ-WORK-PAYSLIP-NEXT.
022700     PERFORM REWRITE-SURVIVING-PAYSLIP UNTIL END-OF-PAYSLIP-FILE.
022800     CLOSE WORK-PAYSLIP-FILE.
022900     CLOSE PAYSLIP-FILE.
023000*_________________________________________________________________
023100
023200 READ-OLD-PAYSLIP-NEXT.
023300
023400     READ PAYSLIP-FILE
023500         AT END MOVE "Y" TO W-END-OF-PAYSLIP-FILE.
023600*_________________________________________________________________
023700
023800 COPY-PAYSLIP-UNLESS-THIS-MONTH.
023900
024000     IF PS-SALARY-MONTH NOT EQUAL W-SALARY-MONTH-INPUT
024100        WRITE WORK-PAYSLIP-RECORD FROM PAYSLIP-RECORD
024200     ELSE
024300        ADD 1 TO W-PAYSLIPS-DELETED.
024400
024500     PERFORM READ-OLD-PAYSLIP-NEXT.
024600*_________________________________________________________________
024700
024800 READ-WORK-PAYSLIP-NEXT.
024900
025000     READ WORK-PAYSLIP-FILE
025100         AT END MOVE "Y" TO W-END-OF-PAYSLIP-FILE.
025200*_________________________________________________________________
025300
025400 REWRITE-SURVIVING-PAYSLIP.
025500
025600     MOVE WORK-PAYSLIP-RECORD TO PAYSLIP-RECORD.
025700     WRITE PAYSLIP-RECORD.
025800     PERFORM READ-WORK-PAYSLIP-NEXT.
025900*_________________________________________________________________
026000
026100 READ-SORTED-ATTENDANCE-NEXT.
026200
026300     READ WORK-SORTED-FILE
026400         AT END MOVE "Y" TO W-END-OF-SORT-FILE.
026500*_________________________________________________________________
026600
026700*  ONE GROUP PER STAFF-ID.  ACCUMULATE EVERY PUNCH IN THE GROUP
026800*  VIA PLATTSTA.CBL, THEN LOOK UP THE STAFF RECORD TO FIND THE
026900*  PAY BASIS AND COMPUTE THE SALARY FOR THE MONTH.  A STAFF ID
027000*  NOT ON THE STAFF FILE, OR ON FILE WITH NO SALARY RATE SET UP
027100*  YET, DRAWS NO PAYSLIP THIS RUN -- PAYROLL HAS TO SET UP THE
027200*  RATE BEFORE THE NEXT RUN WILL PAY THEM.
027300 PROCESS-ALL-STAFF-ATTENDANCE.
027400
027500     MOVE WST-STAFF-ID TO ATT-STAFF-ID.
027600     MOVE WST-DATE TO ATT-DATE.
027700     MOVE WST-SHIFT-START TO ATT-SHIFT-START.
027800     MOVE WST-HAS-SHIFT-START TO ATT-HAS-SHIFT-START.
027900     MOVE WST-CLOCK-IN TO ATT-CLOCK-IN.
028000     MOVE WST-HAS-CLOCK-IN TO ATT-HAS-CLOCK-IN.
028100     MOVE WST-CLOCK-OUT TO ATT-CLOCK-OUT.
028200     MOVE WST-HAS-CLOCK-OUT TO ATT-HAS-CLOCK-OUT.
028300
028400     PERFORM START-STAFF-GROUP.
028500
028600     PERFORM ACCUMULATE-STAFF-GROUP-RECORD
028700         UNTIL WST-STAFF-ID NOT EQUAL W-CURRENT-STAFF-ID
028800         OR END-OF-SORT-FILE.
028900
029000     PERFORM FINISH-STAFF-GROUP.
029100     MOVE W-SALARY-MONTH-INPUT TO PS-SALARY-MONTH.
029200
029300     PERFORM COMPUTE-STAFF-SALARY.
029400
029500     IF FOUND-STAFF-RECORD AND STF-SALARY-CONFIGURED
029600        WRITE PAYSLIP-RECORD
029700        ADD 1 TO W-PAYSLIPS-WRITTEN
029800     ELSE
029900        ADD 1 TO W-PAYSLIPS-SKIPPED.
030000*_________________________________________________________________
030100
030200 ACCUMULATE-STAFF-GROUP-RECORD.
030300
030400     PERFORM ACCUMULATE-ATTENDANCE-PUNCH.
030500
030600     PERFORM READ-SORTED-ATTENDANCE-NEXT.
030700
030800     IF NOT END-OF-SORT-FILE
030900        MOVE WST-STAFF-ID TO ATT-STAFF-ID
031000        MOVE WST-DATE TO ATT-DATE
031100        MOVE WST-SHIFT-START TO ATT-SHIFT-START
031200        MOVE WST-HAS-SHIFT-START TO ATT-HAS-SHIFT-START
031300        MOVE WST-CLOCK-IN TO ATT-CLOCK-IN
031400        MOVE WST-HAS-CLOCK-IN TO ATT-HAS-CLOCK-IN
031500        MOVE WST-CLOCK-OUT TO ATT-CLOCK-OUT
031600        MOVE WST-HAS-CLOCK-OUT TO ATT-HAS-CLOCK-OUT.
031700*_________________________________________________________________
031800
031900*  HOURLY STAFF ARE PAID WORKED-HOURS TIMES THEIR RATE.  SHIFTLY
032000*  STAFF ARE PAID WORKED-DAYS TIMES THEIR RATE.  MONTHLY STAFF,
032100*  AND ANY STAFF-TYPE CODE THIS PROGRAM DOES NOT RECOGNIZE, DRAW
032200*  THE FLAT RATE AMOUNT REGARDLESS OF ATTENDANCE.
032300 COMPUTE-STAFF-SALARY.
032400
032500     MOVE PS-STAFF-ID TO W-LOOKUP-STAFF-ID.
032600     PERFORM LOOK-FOR-STAFF-REC.
032700
032800     IF FOUND-STAFF-RECORD
032900        IF STF-TYPE-HOURLY
033000           COMPUTE PS-TOTAL-SALARY ROUNDED =
033100               PS-TOTAL-WORKING-HOURS * STF-SALARY-AMOUNT
033200        ELSE
033300           IF STF-TYPE-SHIFTLY
033400              COMPUTE PS-TOTAL-SALARY ROUNDED =
033500                  PS-TOTAL-WORKING-DAYS * STF-SALARY-AMOUNT
033600           ELSE
033700              MOVE STF-SALARY-AMOUNT TO PS-TOTAL-SALARY
033800     ELSE
033900        MOVE ZERO TO PS-TOTAL-SALARY.
034000*_________________________________________________________________
034100
034200     COPY "PLGENERAL.CBL".
034300     COPY "PLMONTH.CBL".
034400     COPY "PLATTSTA.CBL".
034500     COPY "PLLKSTF.CBL".
034600*_________________________________________________________________
034700
