000100* CASH-SUMMARY-FILE
000200* Output, one summary record per "today" reconciliation run.
000300     SELECT CASH-SUMMARY-FILE
000400         ASSIGN TO "CSHSMFIL"
000500         ORGANIZATION IS LINE SEQUENTIAL.
000600
