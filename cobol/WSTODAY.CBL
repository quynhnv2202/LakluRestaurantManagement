000100* WSTODAY.CBL
000200* Working storage for "today" -- shared by every program that
000300* has to find or total only today's cash registers, or has to
000400* reject an expired voucher against the processing date.
000500     01  W-TODAY-DATE.
000600         05  W-TODAY-CCYYMMDD           PIC 9(8).
000700     01  W-TODAY-DATE-PARTS REDEFINES W-TODAY-DATE.
000800         05  W-TODAY-CCYY               PIC 9(4).
000900         05  W-TODAY-MM                 PIC 9(2).
001000         05  W-TODAY-DD                 PIC 9(2).
001100
