000100* PAYMENT-MENU.COB
000200*---------------------------------------------------------------
000300* PROGRAM-ID.    PAYMENT-MENU
000400* AUTHOR.        T K WOZNIAK
000500* INSTALLATION.  LAKLU RESTAURANT MANAGEMENT -- DATA CENTER
000600* DATE-WRITTEN.  07/19/91
000700* DATE-COMPILED.
000800* SECURITY.      CONFIDENTIAL - OPERATIONS STAFF ONLY
000900*---------------------------------------------------------------
001000*  PAYMENT SUB-MENU.  CALC, CASH-TENDER, AND WEBHOOK POSTING.
001100*---------------------------------------------------------------
001200*  CHANGE LOG
001300*  DATE      BY   TICKET     DESCRIPTION
001400*  --------  ---  ---------  -----------------------------------
001500*  07/19/91  TKW  HD-0390    ORIGINAL.
001600*  01/06/99  RDM  HD-1199    Y2K REVIEW -- NO DATE FIELDS HELD
001700*                            LOCALLY, NO CHANGE REQUIRED.
001800*  05/03/21  RDM  HD-2497    RETITLED FOR THE RESTAURANT REWRITE,
001900*                            3 OPTIONS REPLACE OLD VOUCHER MENU.
002000*  11/09/23  RDM  HD-2690    ADDED SESSION START-TIME AND ORDERS-
002100*                            PROCESSED COUNT TO THE EXIT TRACE.
002200*---------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. PAYMENT-MENU.
002500 AUTHOR. T K WOZNIAK.
002600 INSTALLATION. LAKLU RESTAURANT MANAGEMENT.
002700 DATE-WRITTEN. 07/19/91.
002800 DATE-COMPILED.
002900 SECURITY. CONFIDENTIAL - OPERATIONS STAFF ONLY.
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 DATA DIVISION.
003700
003800     WORKING-STORAGE SECTION.
003900
004000     COPY "WSCASE01.CBL".
004100
004200     01  W-PAYMENT-MENU-OPTION          PIC 9.
004300         88  VALID-PAYMENT-MENU-OPTION  VALUE 0 THRU 3.
004400     01  W-PAYMENT-MENU-OPTION-ALPHA REDEFINES
004500             W-PAYMENT-MENU-OPTION       PIC X.
004600
004700     01  W-ORDERS-PROCESSED             PIC 9(5) COMP.
004800     01  W-ORDERS-PROCESSED-EDITED      PIC ZZZZ9.
004900     01  W-ORDERS-PROCESSED-TEXT REDEFINES
005000             W-ORDERS-PROCESSED-EDITED   PIC X(05).
005100
005200     01  W-SESSION-START-TIME           PIC 9(6).
005300     01  W-SESSION-START-TIME-PARTS REDEFINES
005400             W-SESSION-START-TIME.
005500         05  W-SESSION-START-HH          PIC 99.
005600         05  W-SESSION-START-MM          PIC 99.
005700         05  W-SESSION-START-SS          PIC 99.
005800
005900     01  W-VALID-ANSWER                 PIC X.
006000         88  VALID-ANSWER               VALUE "Y" "N".
006100
006200     77  MSG-CONFIRMATION               PIC X(75).
006300     77  DUMMY                          PIC X.
006400*_________________________________________________________________
006500
006600 PROCEDURE DIVISION.
006700
006800     MOVE ZERO TO W-ORDERS-PROCESSED.
006900     ACCEPT W-SESSION-START-TIME FROM TIME.
007000
007100     PERFORM GET-MENU-OPTION.
007200     PERFORM GET-MENU-OPTION UNTIL
007300         W-PAYMENT-MENU-OPTION EQUAL ZERO
007400         OR VALID-PAYMENT-MENU-OPTION.
007500
007600     PERFORM DO-OPTIONS UNTIL W-PAYMENT-MENU-OPTION EQUAL ZERO.
007700
007800     MOVE W-ORDERS-PROCESSED TO W-ORDERS-PROCESSED-EDITED.
007900     DISPLAY "SESSION STARTED AT " W-SESSION-START-HH "."
008000         W-SESSION-START-MM "  ORDERS PROCESSED: "
008100         W-ORDERS-PROCESSED-TEXT.
008200
008300     EXIT PROGRAM.
008400
008500     STOP RUN.
008600*_________________________________________________________________
008700
008800 GET-MENU-OPTION.
008900
009000     PERFORM CLEAR-SCREEN.
009100     DISPLAY "                 PAYMENT PROCESSING".
009200     DISPLAY " ".
009300     DISPLAY "          --------------------------------".
009400     DISPLAY "          | 1 - CALCULATE ORDER PAYMENT  |".
009500     DISPLAY "          | 2 - POST CASH TENDER         |".
009600     DISPLAY "          | 3 - POST PAYMENT WEBHOOK     |".
009700     DISPLAY "          | 0 - EXIT                     |".
009800     DISPLAY "          --------------------------------".
009900     DISPLAY " ".
010000     DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
010100     PERFORM JUMP-LINE 09 TIMES.
010200     ACCEPT W-PAYMENT-MENU-OPTION.
010300     DISPLAY "OPTION KEYED: " W-PAYMENT-MENU-OPTION-ALPHA.
010400
010500     IF W-PAYMENT-MENU-OPTION EQUAL ZERO
010600        DISPLAY "PROGRAM TERMINATED !"
010700     ELSE
010800        IF NOT VALID-PAYMENT-MENU-OPTION
010900           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011000           ACCEPT DUMMY.
011100*_________________________________________________________________
011200
011300 DO-OPTIONS.
011400
011500     IF W-PAYMENT-MENU-OPTION = 1
011600        CALL "PAYMENT-CALC"
011700        ADD 1 TO W-ORDERS-PROCESSED.
011800
011900     IF W-PAYMENT-MENU-OPTION = 2
012000        CALL "CASH-TENDER-POST".
012100
012200     IF W-PAYMENT-MENU-OPTION = 3
012300        CALL "PAYMENT-WEBHOOK-POST".
012400
012500     PERFORM GET-MENU-OPTION.
012600     PERFORM GET-MENU-OPTION UNTIL
012700         W-PAYMENT-MENU-OPTION EQUAL ZERO
012800         OR VALID-PAYMENT-MENU-OPTION.
012900*_________________________________________________________________
013000
013100     COPY "PLGENERAL.CBL".
013200*_________________________________________________________________
013300
