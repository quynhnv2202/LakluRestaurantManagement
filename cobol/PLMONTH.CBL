000100* PLMONTH.CBL
000200* 2015-02-04 RDM Split out of PLDATE.CBL -- the payroll run only
000300*                ever needs a year-month, not a full date.
000400* 2015-02-11 RDM Reject "0000-00" and out-of-range months
000500*                (ticket HD-2339 -- bad import file).
000600 VALIDATE-SALARY-MONTH.
000700
000800     MOVE "N" TO W-MALFORMED-MONTH-SW.
000900
001000     IF W-SM-DASH-CHK NOT EQUAL "-"
001100        MOVE "Y" TO W-MALFORMED-MONTH-SW
001200     ELSE
001300        IF W-SM-CCYY-CHK IS NOT NUMERIC
001400           OR W-SM-MM-CHK IS NOT NUMERIC
001500           MOVE "Y" TO W-MALFORMED-MONTH-SW
001600        ELSE
001700           MOVE W-SM-MM-CHK TO W-SM-MM-NUMERIC
001800           IF W-SM-MM-NUMERIC < 1 OR W-SM-MM-NUMERIC > 12
001900              MOVE "Y" TO W-MALFORMED-MONTH-SW.
002000*_________________________________________________________________
002100
