000100* PLGENERAL.CBL
000200* 1987-03-02 WJB Written for the first menu program; carried
000300*                forward unchanged into every menu since.
000400* 1999-11-09 WJB Y2K review -- no date fields in this library.
000500* 2014-06-18 RDM CONFIRM-EXECUTION now also accepts lower-case
000600*                y/n (help-desk ticket HD-2281).
000700 CLEAR-SCREEN.
000800
000900     PERFORM JUMP-LINE W-BLANK-SCREEN-TIMES TIMES.
001000*_____________________________________________________________
001100
001200 JUMP-LINE.
001300
001400     DISPLAY W-BLANK-SCREEN-LINE.
001500*_____________________________________________________________
001600
001700 CONFIRM-EXECUTION.
001800
001900     DISPLAY MSG-CONFIRMATION.
002000     ACCEPT W-VALID-ANSWER.
002100     INSPECT W-VALID-ANSWER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
002200
002300     IF NOT VALID-ANSWER
002400        DISPLAY "ANSWER Y OR N ! <ENTER> TO CONTINUE".
002500*_____________________________________________________________
002600
