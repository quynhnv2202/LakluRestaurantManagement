000100* LAKLU-RESTAURANT-SYSTEM.COB
000200*---------------------------------------------------------------
000300* PROGRAM-ID.    LAKLU-RESTAURANT-SYSTEM
000400* AUTHOR.        R D MCGEE
000500* INSTALLATION.  LAKLU RESTAURANT MANAGEMENT -- DATA CENTER
000600* DATE-WRITTEN.  03/14/88
000700* DATE-COMPILED.
000800* SECURITY.      CONFIDENTIAL - OPERATIONS STAFF ONLY
000900*---------------------------------------------------------------
001000*  TOP LEVEL MENU FOR THE RESTAURANT BATCH SYSTEM.  DISPATCHES
001100*  TO THE PAYROLL, PAYMENT, AND CASH-REGISTER SUB-MENUS.
001200*---------------------------------------------------------------
001300*  CHANGE LOG
001400*  DATE      BY   TICKET     DESCRIPTION
001500*  --------  ---  ---------  -----------------------------------
001600*  03/14/88  RDM  INITIAL    ORIGINAL MENU, PAYROLL ONLY.
001700*  11/02/89  RDM  HD-0144    ADDED PAYMENT PROCESSING OPTION.
001800*  07/19/91  TKW  HD-0390    ADDED CASH-REGISTER OPTION.
001900*  02/08/93  RDM  HD-0622    MENU BOX RESIZED FOR 3 OPTIONS.
002000*  09/23/96  TKW  HD-1075    DUMMY ACCEPT NOW CLEARS TYPE-AHEAD.
002100*  01/06/99  RDM  HD-1199    Y2K REVIEW -- NO DATE FIELDS IN THIS
002200*                            PROGRAM, NO CHANGE REQUIRED.
002300*  04/30/03  TKW  HD-1560    STANDARDIZED EXIT MESSAGE WORDING.
002400*  06/18/08  RDM  HD-1901    RECOMPILED UNDER SHOP STANDARD CPY.
002500*  05/03/21  RDM  HD-2497    RETITLED AND REBUILT AS THE TOP MENU
002600*                            FOR THE RESTAURANT REWRITE.
002700*  11/09/23  RDM  HD-2690    ADDED SESSION START-TIME AND SUB-MENU
002800*                            DISPATCH COUNT TO THE EXIT TRACE, PER
002900*                            OPERATIONS REQUEST.
003000*---------------------------------------------------------------
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. LAKLU-RESTAURANT-SYSTEM.
003300 AUTHOR. R D MCGEE.
003400 INSTALLATION. LAKLU RESTAURANT MANAGEMENT.
003500 DATE-WRITTEN. 03/14/88.
003600 DATE-COMPILED.
003700 SECURITY. CONFIDENTIAL - OPERATIONS STAFF ONLY.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500
004600     WORKING-STORAGE SECTION.
004700
004800     COPY "WSCASE01.CBL".
004900
005000     01  W-MAIN-MENU-OPTION             PIC 9.
005100         88  VALID-MAIN-MENU-OPTION     VALUE 0 THRU 3.
005200     01  W-MAIN-MENU-OPTION-ALPHA REDEFINES
005300             W-MAIN-MENU-OPTION          PIC X.
005400
005500     01  W-DISPATCH-COUNT               PIC 9(2) COMP.
005600     01  W-DISPATCH-COUNT-EDITED        PIC Z9.
005700     01  W-DISPATCH-COUNT-TEXT REDEFINES
005800             W-DISPATCH-COUNT-EDITED     PIC X(02).
005900
006000     01  W-SESSION-START-TIME           PIC 9(6).
006100     01  W-SESSION-START-TIME-PARTS REDEFINES
006200             W-SESSION-START-TIME.
006300         05  W-SESSION-START-HH          PIC 99.
006400         05  W-SESSION-START-MM          PIC 99.
006500         05  W-SESSION-START-SS          PIC 99.
006600
006700     01  W-VALID-ANSWER                 PIC X.
006800         88  VALID-ANSWER               VALUE "Y" "N".
006900
007000     77  MSG-CONFIRMATION               PIC X(75).
007100     77  DUMMY                          PIC X.
007200*_________________________________________________________________
007300
007400 PROCEDURE DIVISION.
007500
007600     MOVE ZERO TO W-DISPATCH-COUNT.
007700     ACCEPT W-SESSION-START-TIME FROM TIME.
007800
007900     PERFORM GET-MENU-OPTION.
008000     PERFORM GET-MENU-OPTION UNTIL
008100         W-MAIN-MENU-OPTION EQUAL ZERO OR VALID-MAIN-MENU-OPTION.
008200
008300     PERFORM DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
008400
008500     MOVE W-DISPATCH-COUNT TO W-DISPATCH-COUNT-EDITED.
008600     DISPLAY "SESSION STARTED AT " W-SESSION-START-HH "."
008700         W-SESSION-START-MM "  SUB-MENUS USED: "
008800         W-DISPATCH-COUNT-TEXT.
008900
009000     STOP RUN.
009100*_________________________________________________________________
009200
009300 GET-MENU-OPTION.
009400
009500     PERFORM CLEAR-SCREEN.
009600     DISPLAY "           LAKLU RESTAURANT MANAGEMENT".
009700     DISPLAY " ".
009800     DISPLAY "           -------------------------------".
009900     DISPLAY "           | 1 - PAYROLL                 |".
010000     DISPLAY "           | 2 - PAYMENT PROCESSING      |".
010100     DISPLAY "           | 3 - CASH REGISTER           |".
010200     DISPLAY "           | 0 - EXIT                    |".
010300     DISPLAY "           -------------------------------".
010400     DISPLAY " ".
010500     DISPLAY "           - CHOOSE AN OPTION FROM MENU:  ".
010600     PERFORM JUMP-LINE 11 TIMES.
010700     ACCEPT W-MAIN-MENU-OPTION.
010800     DISPLAY "OPTION KEYED: " W-MAIN-MENU-OPTION-ALPHA.
010900
011000     IF W-MAIN-MENU-OPTION EQUAL ZERO
011100        DISPLAY "PROGRAM TERMINATED !"
011200     ELSE
011300        IF NOT VALID-MAIN-MENU-OPTION
011400           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011500           ACCEPT DUMMY.
011600*_________________________________________________________________
011700
011800 DO-OPTIONS.
011900
012000     PERFORM CLEAR-SCREEN.
012100
012200     IF W-MAIN-MENU-OPTION = 1
012300        CALL "PAYROLL-MENU".
012400
012500     IF W-MAIN-MENU-OPTION = 2
012600        CALL "PAYMENT-MENU".
012700
012800     IF W-MAIN-MENU-OPTION = 3
012900        CALL "CASH-REGISTER-MENU".
013000
013100     ADD 1 TO W-DISPATCH-COUNT.
013200
013300     PERFORM GET-MENU-OPTION.
013400     PERFORM GET-MENU-OPTION UNTIL
013500         W-MAIN-MENU-OPTION EQUAL ZERO OR VALID-MAIN-MENU-OPTION.
013600*_________________________________________________________________
013700
013800     COPY "PLGENERAL.CBL".
013900*_________________________________________________________________
014000
