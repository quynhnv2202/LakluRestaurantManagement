000100* ATTENDANCE-RECORD  (one per clock-in/out punch)
000200* ATV- redefine gives direct HH/MM and CCYY/MM/DD access so
000300* PLATTSTA.CBL does not have to DIVIDE/MOD every punch.
000400     FD  ATTENDANCE-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  ATTENDANCE-RECORD.
000700         05  ATT-ID                     PIC 9(9).
000800         05  ATT-STAFF-ID               PIC 9(9).
000900         05  ATT-DATE                   PIC 9(8).
001000         05  ATT-SHIFT-START            PIC 9(4).
001100         05  ATT-HAS-SHIFT-START        PIC X(1).
001200             88  ATT-SHIFT-START-GIVEN  VALUE "Y".
001300         05  ATT-CLOCK-IN               PIC 9(4).
001400         05  ATT-HAS-CLOCK-IN           PIC X(1).
001500             88  ATT-CLOCK-IN-GIVEN     VALUE "Y".
001600         05  ATT-CLOCK-OUT              PIC 9(4).
001700         05  ATT-HAS-CLOCK-OUT          PIC X(1).
001800             88  ATT-CLOCK-OUT-GIVEN    VALUE "Y".
001900         05  FILLER                     PIC X(9).
002000     01  ATV-TIME-VIEW REDEFINES ATTENDANCE-RECORD.
002100         05  FILLER                     PIC 9(9).
002200         05  FILLER                     PIC 9(9).
002300         05  ATV-DATE-CCYY              PIC 9(4).
002400         05  ATV-DATE-MM                PIC 9(2).
002500         05  ATV-DATE-DD                PIC 9(2).
002600         05  ATV-SHIFT-START-HH         PIC 9(2).
002700         05  ATV-SHIFT-START-MM         PIC 9(2).
002800         05  FILLER                     PIC X(1).
002900         05  ATV-CLOCK-IN-HH            PIC 9(2).
003000         05  ATV-CLOCK-IN-MM            PIC 9(2).
003100         05  FILLER                     PIC X(1).
003200         05  ATV-CLOCK-OUT-HH           PIC 9(2).
003300         05  ATV-CLOCK-OUT-MM           PIC 9(2).
003400         05  FILLER                     PIC X(1).
003500         05  FILLER                     PIC X(9).
003600
