000100* PAYMENT-RESULT-RECORD  (one per processed payment)
000200* PY-PAID-STATUS carries the paid/failed state the cash-tender and
000300* webhook sub-flows set -- received-amount alone cannot tell a
000400* failed webhook apart from a payment nobody has touched yet.
000500* The payment reference code ("LL" + order id, zero-padded to 7
000600* digits) is never stored -- it is deterministic from PY-ORDER-ID,
000700* so PLPAYCOD.CBL derives it both ways instead of keeping a copy.
000800     FD  PAYMENT-RESULT-FILE
000900         LABEL RECORDS ARE STANDARD.
001000     01  PAYMENT-RESULT-RECORD.
001100         05  PY-ORDER-ID                PIC 9(9).
001200         05  PY-SUBTOTAL                PIC S9(9)V99 COMP-3.
001300         05  PY-VOUCHER-VALUE           PIC S9(9)V99 COMP-3.
001400         05  PY-VAT-AMOUNT              PIC S9(9)V99 COMP-3.
001500         05  PY-AMOUNT-DUE              PIC S9(9)V99 COMP-3.
001600         05  PY-RECEIVED-AMOUNT         PIC S9(9)V99 COMP-3.
001700         05  PY-CHANGE-DUE              PIC S9(9)V99 COMP-3.
001800         05  PY-PAID-STATUS             PIC X(1).
001900             88  PY-IS-PAID             VALUE "Y".
002000             88  PY-IS-FAILED           VALUE "F".
002100         05  FILLER                     PIC X(10).
002200
