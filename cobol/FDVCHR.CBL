000100* VOUCHER-RECORD  (one per discount voucher)
000200* VCV- redefine gives the expiry date's CCYY/MM/DD digits
000300* directly, the way ATV-TIME-VIEW does for ATTENDANCE-RECORD.
000400     FD  VOUCHER-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  VOUCHER-RECORD.
000700         05  VC-CODE                    PIC X(20).
000800         05  VC-DISCOUNT-TYPE           PIC X(10).
000900             88  VC-IS-PERCENTAGE       VALUE "PERCENTAGE".
001000             88  VC-IS-FIXED-AMOUNT     VALUE "FIXEDAMOUNT".
001100         05  VC-DISCOUNT-VALUE          PIC S9(7)V99 COMP-3.
001200         05  VC-STATUS                  PIC X(8).
001300             88  VC-IS-ACTIVE           VALUE "ACTIVE".
001400             88  VC-IS-INACTIVE         VALUE "INACTIVE".
001500         05  VC-VALID-UNTIL             PIC 9(8).
001600         05  FILLER                     PIC X(10).
001700     01  VCV-EXPIRY-VIEW REDEFINES VOUCHER-RECORD.
001800         05  FILLER                     PIC X(20).
001900         05  FILLER                     PIC X(10).
002000         05  FILLER                     PIC X(5).
002100         05  FILLER                     PIC X(8).
002200         05  VCV-VALID-UNTIL-CCYY       PIC 9(4).
002300         05  VCV-VALID-UNTIL-MM         PIC 9(2).
002400         05  VCV-VALID-UNTIL-DD         PIC 9(2).
002500         05  FILLER                     PIC X(10).
002600
