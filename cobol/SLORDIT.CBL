000100* ORDER-ITEM-FILE
000200* Line items, line sequential, grouped by order id.  Input to
000300* the order payment calculation.
000400     SELECT ORDER-ITEM-FILE
000500         ASSIGN TO "ORDITFIL"
000600         ORGANIZATION IS LINE SEQUENTIAL.
000700
