000100* PLATTSTA.CBL
000200* Per-staff attendance control break (AttendanceService).  The
000300* caller PERFORMs START-STAFF-GROUP once per new ATT-STAFF-ID,
000400* ACCUMULATE-ATTENDANCE-PUNCH once per record in the group, and
000500* FINISH-STAFF-GROUP when the group breaks, before moving on.
000600* 2021-05-03 RDM  Written for the payroll-run rewrite off the
000700*                 old attendance spreadsheet macro.
000800* 2021-09-14 RDM  Overnight shift math corrected -- a clock-out
000900*                 before clock-in is now next-calendar-day, not
001000*                 a zero-hour punch (ticket HD-2501).
001100 START-STAFF-GROUP.
001200
001300     MOVE ATT-STAFF-ID TO W-CURRENT-STAFF-ID.
001400     MOVE 0 TO W-STAFF-DAYS.
001500     MOVE 0 TO W-STAFF-HOURS-SUM.
001600     MOVE 0 TO W-STAFF-LATE-COUNT.
001700     MOVE 0 TO W-STAFF-LATE-HOURS-SUM.
001800*_________________________________________________________________
001900
002000 ACCUMULATE-ATTENDANCE-PUNCH.
002100
002200     ADD 1 TO W-STAFF-DAYS.
002300
002400     IF ATT-CLOCK-IN-GIVEN AND ATT-CLOCK-OUT-GIVEN
002500        PERFORM COMPUTE-PUNCH-WORKED-HOURS.
002600
002700     IF ATT-SHIFT-START-GIVEN AND ATT-CLOCK-IN-GIVEN
002800        PERFORM COMPUTE-PUNCH-LATENESS.
002900*_________________________________________________________________
003000
003100 COMPUTE-PUNCH-WORKED-HOURS.
003200
003300     COMPUTE W-CLOCK-IN-MINUTES  = ATV-CLOCK-IN-HH  * 60 +
003400                                   ATV-CLOCK-IN-MM.
003500     COMPUTE W-CLOCK-OUT-MINUTES = ATV-CLOCK-OUT-HH * 60 +
003600                                   ATV-CLOCK-OUT-MM.
003700
003800     IF W-CLOCK-OUT-MINUTES NOT LESS THAN W-CLOCK-IN-MINUTES
003900        COMPUTE W-WORKED-MINUTES =
004000                W-CLOCK-OUT-MINUTES - W-CLOCK-IN-MINUTES
004100     ELSE
004200*          overnight shift -- runs through midnight into tomorrow
004300        COMPUTE W-WORKED-MINUTES =
004400                1440 - W-CLOCK-IN-MINUTES + W-CLOCK-OUT-MINUTES.
004500
004600     COMPUTE W-STAFF-HOURS-SUM =
004700             W-STAFF-HOURS-SUM + (W-WORKED-MINUTES / 60).
004800*_________________________________________________________________
004900
005000 COMPUTE-PUNCH-LATENESS.
005100
005200     COMPUTE W-SHIFT-START-MINUTES = ATV-SHIFT-START-HH * 60 +
005300                                     ATV-SHIFT-START-MM.
005400     COMPUTE W-CLOCK-IN-MINUTES    = ATV-CLOCK-IN-HH * 60 +
005500                                     ATV-CLOCK-IN-MM.
005600     COMPUTE W-LATE-MINUTES = W-CLOCK-IN-MINUTES -
005700                              W-SHIFT-START-MINUTES.
005800
005900     IF W-LATE-MINUTES > W-GRACE-PERIOD-MINUTES
006000        ADD 1 TO W-STAFF-LATE-COUNT
006100        COMPUTE W-STAFF-LATE-HOURS-SUM =
006200                W-STAFF-LATE-HOURS-SUM +
006300                ((W-LATE-MINUTES - W-GRACE-PERIOD-MINUTES) / 60).
006400*_________________________________________________________________
006500
006600 FINISH-STAFF-GROUP.
006700
006800     MOVE W-CURRENT-STAFF-ID        TO PS-STAFF-ID.
006900     MOVE W-STAFF-DAYS              TO PS-TOTAL-WORKING-DAYS.
007000     COMPUTE PS-TOTAL-WORKING-HOURS ROUNDED = W-STAFF-HOURS-SUM.
007100     MOVE W-STAFF-LATE-COUNT        TO PS-LATE-COUNT.
007200     COMPUTE PS-LATE-HOURS ROUNDED = W-STAFF-LATE-HOURS-SUM.
007300*_________________________________________________________________
007400
