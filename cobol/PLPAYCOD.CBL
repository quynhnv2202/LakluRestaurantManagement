000100* PLPAYCOD.CBL
000200* Payment reference code build/parse (PaymentService).  Format
000300* is the literal prefix "LL" plus the order id zero-padded to 7
000400* digits, e.g. order 42 -> LL0000042.  Caller sets
000500* W-CODE-ORDER-ID before BUILD-PAYMENT-CODE, or W-PAYMENT-CODE
000600* before PARSE-PAYMENT-CODE.
000700* 2021-06-11 RDM  Written for the webhook sub-flow (HD-2503).
000800 BUILD-PAYMENT-CODE.
000900
001000     MOVE "LL" TO W-CODE-PREFIX.
001100     MOVE W-CODE-ORDER-ID TO W-CODE-NUMBER.
001200*_________________________________________________________________
001300
001400 PARSE-PAYMENT-CODE.
001500
001600     MOVE "N" TO W-BAD-PAYMENT-CODE-SW.
001700
001800     IF W-CODE-PREFIX NOT EQUAL "LL"
001900        MOVE "Y" TO W-BAD-PAYMENT-CODE-SW
002000     ELSE
002100        MOVE W-CODE-NUMBER TO W-CODE-ORDER-ID.
002200
