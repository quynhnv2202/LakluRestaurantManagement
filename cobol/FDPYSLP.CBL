000100* PAYSLIP-RECORD  (one per staff per salary month)
000200     FD  PAYSLIP-FILE
000300         LABEL RECORDS ARE STANDARD.
000400     01  PAYSLIP-RECORD.
000500         05  PS-STAFF-ID                PIC 9(9).
000600         05  PS-SALARY-MONTH            PIC X(7).
000700         05  PS-TOTAL-WORKING-DAYS      PIC 9(3).
000800         05  PS-TOTAL-WORKING-HOURS     PIC S9(5)V99 COMP-3.
000900         05  PS-TOTAL-SALARY            PIC S9(9)V99 COMP-3.
001000         05  PS-LATE-COUNT              PIC 9(3).
001100         05  PS-LATE-HOURS              PIC S9(5)V99 COMP-3.
001200         05  FILLER                     PIC X(10).
001300
