000100* WSRPTUTL.CBL
000200* Working storage for PLRPTUTL.CBL page-heading/page-break
000300* helper.  Caller declares the print file/print line itself;
000400* this copybook only holds the page and line counters.
000500 01  W-PAGE-NUMBER                  PIC 9(3) COMP VALUE ZERO.
000600 01  W-LINE-COUNT                   PIC 9(2) COMP VALUE ZERO.
000700 01  W-LINES-PER-PAGE               PIC 9(2) COMP VALUE 50.
000800 01  W-REPORT-RUN-DATE.
000900     05  W-RPT-RUN-CCYY             PIC 9(4).
001000     05  W-RPT-RUN-MM               PIC 9(2).
001100     05  W-RPT-RUN-DD               PIC 9(2).
001200     05  FILLER                     PIC X(05).
001300
