000100* PLLKSTF.CBL
000200* Sequential lookup of STAFF-RECORD by STF-ID (no ISAM on this
000300* build -- see FILES note).  Caller moves the staff id to look
000400* for into W-LOOKUP-STAFF-ID, then PERFORMs LOOK-FOR-STAFF-REC
000500* thru its EXIT; W-FOUND-STAFF-RECORD comes back set Y/N.
000600 LOOK-FOR-STAFF-REC.
000700
000800     MOVE "N" TO W-FOUND-STAFF-RECORD.
000900     CLOSE STAFF-FILE.
001000     OPEN INPUT STAFF-FILE.
001100     MOVE "N" TO W-STAFF-FILE-EOF.
001200
001300     PERFORM READ-STAFF-FILE-NEXT.
001400
001500     PERFORM SCAN-STAFF-FILE-RECORD
001600        UNTIL FOUND-STAFF-RECORD OR STAFF-FILE-EOF.
001700
001800     GO TO LOOK-FOR-STAFF-REC-EXIT.
001900
002000 SCAN-STAFF-FILE-RECORD.
002100
002200     IF STF-ID EQUAL W-LOOKUP-STAFF-ID
002300        MOVE "Y" TO W-FOUND-STAFF-RECORD
002400     ELSE
002500        PERFORM READ-STAFF-FILE-NEXT.
002600
002700 READ-STAFF-FILE-NEXT.
002800
002900     READ STAFF-FILE
003000        AT END MOVE "Y" TO W-STAFF-FILE-EOF.
003100
003200 LOOK-FOR-STAFF-REC-EXIT.
003300
003400     CLOSE STAFF-FILE.
003500     OPEN INPUT STAFF-FILE.
003600*_________________________________________________________________
003700
