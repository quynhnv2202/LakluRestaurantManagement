000100* ATTENDANCE-FILE
000200* Monthly clock-in/out punches, line sequential, sorted by staff i
000300* then date (control-break key = ATT-STAFF-ID for payroll-run).
000400     SELECT ATTENDANCE-FILE
000500         ASSIGN TO "ATTENFIL"
000600         ORGANIZATION IS LINE SEQUENTIAL.
000700
