000100* PAYMENT-WEBHOOK-POST.COB
000200*---------------------------------------------------------------
000300* PROGRAM-ID.    PAYMENT-WEBHOOK-POST
000400* AUTHOR.        R D MCGEE
000500* INSTALLATION.  LAKLU RESTAURANT MANAGEMENT -- DATA CENTER
000600* DATE-WRITTEN.  09/10/92
000700* DATE-COMPILED.
000800* SECURITY.      CONFIDENTIAL - OPERATIONS STAFF ONLY
000900*---------------------------------------------------------------
001000*  PAYMENTSERVICE WEBHOOK POSTING.  OPERATOR KEYS THE PAYMENT
001100*  REFERENCE CODE THE GATEWAY REPORTED, PLUS THE AMOUNT AND
001200*  PAID/FAILED STATUS IT REPORTED; REJECTS A BAD CODE OR A
001300*  MISMATCHED AMOUNT, OTHERWISE POSTS THE REPORTED STATUS.
001400*---------------------------------------------------------------
001500*  CHANGE LOG
001600*  DATE      BY   TICKET     DESCRIPTION
001700*  --------  ---  ---------  -----------------------------------
001800*  09/10/92  RDM  INITIAL    ORIGINAL NIGHTLY BANK STATEMENT
001900*                            RECONCILIATION BATCH, KEYED FROM THE
002000*                            PAPER STATEMENT LISTING.
002100*  01/06/99  RDM  HD-1199    Y2K REVIEW -- NO DATE FIELDS HELD
002200*                            LOCALLY, NO CHANGE REQUIRED.
002300*  06/11/21  RDM  HD-2503    REWRITTEN AS AN ON-DEMAND WEBHOOK
002400*                            POSTING SCREEN FOR THE RESTAURANT
002500*                            REWRITE, KEYED BY PAYMENT CODE
002600*                            INSTEAD OF THE OLD STATEMENT LINE.
002700*---------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. PAYMENT-WEBHOOK-POST.
003000 AUTHOR. R D MCGEE.
003100 INSTALLATION. LAKLU RESTAURANT MANAGEMENT.
003200 DATE-WRITTEN. 09/10/92.
003300 DATE-COMPILED.
003400 SECURITY. CONFIDENTIAL - OPERATIONS STAFF ONLY.
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100     INPUT-OUTPUT SECTION.
004200     FILE-CONTROL.
004300
004400         COPY "SLPYRES.CBL".
004500
004600 DATA DIVISION.
004700     FILE SECTION.
004800
004900     COPY "FDPYRES.CBL".
005000
005100     WORKING-STORAGE SECTION.
005200
005300     COPY "WSCASE01.CBL".
005400     COPY "WSPAYCOD.CBL".
005500
005600     01  W-FOUND-PAYMENT-RESULT-RECORD  PIC X.
005700         88  FOUND-PAYMENT-RESULT-RECORD  VALUE "Y".
005800
005900     01  W-PAYMENT-RESULT-FILE-EOF      PIC X.
006000         88  PAYMENT-RESULT-FILE-EOF    VALUE "Y".
006100
006200     01  W-LOOKUP-ORDER-ID              PIC 9(9).
006300
006400     01  W-INPUT-PAYMENT-CODE           PIC X(9).
006500
006600     01  W-REPORTED-AMOUNT-HOLD         PIC S9(9)V99 COMP-3.
006700
006800     01  W-REPORTED-STATUS              PIC X(1).
006900         88  REPORTED-PAID              VALUE "Y".
007000         88  REPORTED-FAILED            VALUE "F".
007100
007200     01  W-DUE-FORMATTED-AMOUNT         PIC ZZ,ZZZ,ZZ9.99-.
007300     01  W-DUE-AMOUNT-TEXT REDEFINES
007400             W-DUE-FORMATTED-AMOUNT      PIC X(12).
007500     01  W-REPORTED-FORMATTED-AMOUNT    PIC ZZ,ZZZ,ZZ9.99-.
007600     01  W-REPORTED-AMOUNT-TEXT REDEFINES
007700             W-REPORTED-FORMATTED-AMOUNT PIC X(12).
007800
007900     01  W-WEBHOOKS-POSTED              PIC 9(5) COMP.
008000     01  W-WEBHOOKS-REJECTED            PIC 9(5) COMP.
008100
008200     01  W-VALID-ANSWER                 PIC X.
008300         88  VALID-ANSWER               VALUE "Y" "N".
008400
008500     77  MSG-CONFIRMATION               PIC X(75).
008600     77  DUMMY                          PIC X.
008700*_________________________________________________________________
008800
008900 PROCEDURE DIVISION.
009000
009100     PERFORM CLEAR-SCREEN.
009200     PERFORM GET-PAYMENT-CODE.
009300     PERFORM POST-WEBHOOK-RESULT
009400        UNTIL W-INPUT-PAYMENT-CODE EQUAL SPACES.
009500
009600     DISPLAY "WEBHOOK-POST RESULTS POSTED  : " W-WEBHOOKS-POSTED.
009700     DISPLAY "WEBHOOK-POST RESULTS REJECTED: "
009800         W-WEBHOOKS-REJECTED.
009900
010000     EXIT PROGRAM.
010100     STOP RUN.
010200*_________________________________________________________________
010300
010400 GET-PAYMENT-CODE.
010500
010600     DISPLAY " ".
010700     DISPLAY "PAYMENT CODE TO POST (BLANK TO EXIT): ".
010800     MOVE SPACES TO W-INPUT-PAYMENT-CODE.
010900     ACCEPT W-INPUT-PAYMENT-CODE.
011000*_________________________________________________________________
011100
011200 POST-WEBHOOK-RESULT.
011300
011400     IF W-INPUT-PAYMENT-CODE NOT EQUAL SPACES
011500        MOVE W-INPUT-PAYMENT-CODE TO W-PAYMENT-CODE
011600        PERFORM PARSE-PAYMENT-CODE
011700
011800        IF BAD-PAYMENT-CODE
011900           DISPLAY "BAD PAYMENT CODE - REJECTED ! <ENTER>"
012000           ACCEPT DUMMY
012100           ADD 1 TO W-WEBHOOKS-REJECTED
012200        ELSE
012300           MOVE W-CODE-ORDER-ID TO W-LOOKUP-ORDER-ID
012400           PERFORM LOOK-FOR-PAYMENT-RESULT-REC
012500
012600           IF NOT FOUND-PAYMENT-RESULT-RECORD
012700              DISPLAY "NO PAYMENT RESULT FOR THAT CODE ! <ENTER>"
012800              ACCEPT DUMMY
012900              ADD 1 TO W-WEBHOOKS-REJECTED
013000           ELSE
013100              PERFORM GET-REPORTED-RESULT
013200              PERFORM APPLY-WEBHOOK-RESULT.
013300
013400     PERFORM GET-PAYMENT-CODE.
013500*_________________________________________________________________
013600
013700 GET-REPORTED-RESULT.
013800
013900     MOVE PY-AMOUNT-DUE TO W-DUE-FORMATTED-AMOUNT.
014000     DISPLAY "AMOUNT DUE          : " W-DUE-FORMATTED-AMOUNT.
014100     DISPLAY "REPORTED AMOUNT PAID: ".
014200     ACCEPT W-REPORTED-FORMATTED-AMOUNT.
014300     MOVE W-REPORTED-FORMATTED-AMOUNT TO W-REPORTED-AMOUNT-HOLD.
014400
014500     DISPLAY "REPORTED STATUS (Y = PAID, F = FAILED): ".
014600     ACCEPT W-REPORTED-STATUS.
014700     INSPECT W-REPORTED-STATUS CONVERTING LOWER-ALPHA TO
014800         UPPER-ALPHA.
014900*_________________________________________________________________
015000
015100 APPLY-WEBHOOK-RESULT.
015200
015300     IF W-REPORTED-AMOUNT-HOLD NOT EQUAL PY-AMOUNT-DUE
015400        DISPLAY "AMOUNT MISMATCH - REJECTED ! <ENTER>"
015500        ACCEPT DUMMY
015600        ADD 1 TO W-WEBHOOKS-REJECTED
015700     ELSE
015800        PERFORM POST-PAYMENT-RESULT-REWRITE
015900        DISPLAY "WEBHOOK RESULT POSTED ! <ENTER>"
016000        ACCEPT DUMMY
016100        ADD 1 TO W-WEBHOOKS-POSTED.
016200*_________________________________________________________________
016300
016400 POST-PAYMENT-RESULT-REWRITE.
016500
016600     OPEN I-O PAYMENT-RESULT-FILE.
016700     MOVE "N" TO W-PAYMENT-RESULT-FILE-EOF.
016800     PERFORM READ-PAYMENT-RESULT-FILE-NEXT
016900        UNTIL PY-ORDER-ID EQUAL W-LOOKUP-ORDER-ID
017000        OR PAYMENT-RESULT-FILE-EOF.
017100
017200     IF NOT PAYMENT-RESULT-FILE-EOF
017300        MOVE W-REPORTED-AMOUNT-HOLD TO PY-RECEIVED-AMOUNT
017400        MOVE 0                     TO PY-CHANGE-DUE
017500        MOVE W-REPORTED-STATUS     TO PY-PAID-STATUS
017600        REWRITE PAYMENT-RESULT-RECORD.
017700
017800     CLOSE PAYMENT-RESULT-FILE.
017900     OPEN INPUT PAYMENT-RESULT-FILE.
018000*_________________________________________________________________
018100
018200     COPY "PLGENERAL.CBL".
018300     COPY "PLLKPYR.CBL".
018400     COPY "PLPAYCOD.CBL".
018500*_________________________________________________________________
018600
