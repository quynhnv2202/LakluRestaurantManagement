000100* PAYMENT-CALC.COB
000200*---------------------------------------------------------------
000300* PROGRAM-ID.    PAYMENT-CALC
000400* AUTHOR.        T K WOZNIAK
000500* INSTALLATION.  LAKLU RESTAURANT MANAGEMENT -- DATA CENTER
000600* DATE-WRITTEN.  11/14/90
000700* DATE-COMPILED.
000800* SECURITY.      CONFIDENTIAL - OPERATIONS STAFF ONLY
000900*---------------------------------------------------------------
001000*  PAYMENTSERVICE ORDER PAYMENT CALCULATION.  READS ONE PAYMENT
001100*  REQUEST, TOTALS THE ORDER'S LINE ITEMS, APPLIES A VOUCHER
001200*  DISCOUNT IF ONE WAS SUPPLIED, ADDS VAT, AND WRITES A PAYMENT
001300*  RESULT RECORD WITH THE AMOUNT DUE.  DOES NOT COLLECT PAYMENT
001400*  -- SEE CASH-TENDER-POST AND PAYMENT-WEBHOOK-POST FOR THAT.
001500*---------------------------------------------------------------
001600*  CHANGE LOG
001700*  DATE      BY   TICKET     DESCRIPTION
001800*  --------  ---  ---------  -----------------------------------
001900*  11/14/90  TKW  INITIAL    ORIGINAL VOUCHER-DISCOUNT PRICING
002000*                            ROUTINE FOR THE DINING ROOM TERMINAL.
002100*  06/30/93  TKW  HD-0701    FIXED-AMOUNT DISCOUNTS ADDED (WAS
002200*                            PERCENTAGE ONLY).
002300*  01/06/99  TKW  HD-1199    Y2K REVIEW -- VOUCHER EXPIRY NOW
002400*                            COMPARED AS CCYYMMDD, NOT YYMMDD.
002500*  06/02/21  TKW  HD-2497    REWRITTEN FOR THE RESTAURANT REWRITE
002600*                            TO READ ORDER-ITEM-FILE INSTEAD OF
002700*                            THE OLD GUEST-CHECK CARD IMAGE, AND
002800*                            TO ADD VAT.
002900*  06/09/21  TKW  HD-2503    EXPIRED VOUCHERS ARE NOW MARKED
003000*                            INACTIVE ON SIGHT INSTEAD OF JUST
003100*                            BEING REJECTED.
003200*---------------------------------------------------------------
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. PAYMENT-CALC.
003500 AUTHOR. T K WOZNIAK.
003600 INSTALLATION. LAKLU RESTAURANT MANAGEMENT.
003700 DATE-WRITTEN. 11/14/90.
003800 DATE-COMPILED.
003900 SECURITY. CONFIDENTIAL - OPERATIONS STAFF ONLY.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600     INPUT-OUTPUT SECTION.
004700     FILE-CONTROL.
004800
004900         COPY "SLPYREQ.CBL".
005000         COPY "SLORDIT.CBL".
005100         COPY "SLVCHR.CBL".
005200         COPY "SLPYRES.CBL".
005300
005400 DATA DIVISION.
005500     FILE SECTION.
005600
005700     COPY "FDPYREQ.CBL".
005800     COPY "FDORDIT.CBL".
005900     COPY "FDVCHR.CBL".
006000     COPY "FDPYRES.CBL".
006100
006200     WORKING-STORAGE SECTION.
006300
006400     COPY "WSTODAY.CBL".
006500     COPY "WSPAYCOD.CBL".
006600
006700     01  W-PAYMENT-REQUEST-EOF-SW       PIC X.
006800         88  PAYMENT-REQUEST-EOF        VALUE "Y".
006900
007000     01  W-ORDER-ITEM-FILE-EOF-SW       PIC X.
007100         88  ORDER-ITEM-FILE-EOF        VALUE "Y".
007200
007300     01  W-FOUND-VOUCHER-RECORD         PIC X.
007400         88  FOUND-VOUCHER-RECORD       VALUE "Y".
007500     01  W-LOOKUP-VOUCHER-CODE          PIC X(20).
007600     01  W-VOUCHER-FILE-EOF             PIC X.
007700         88  VOUCHER-FILE-EOF           VALUE "Y".
007800
007900     01  W-REQUEST-ACCEPTED-SW          PIC X.
008000         88  REQUEST-ACCEPTED           VALUE "Y".
008100
008200     01  W-ORDER-ID-HOLD                PIC 9(9).
008300     01  W-SUBTOTAL                     PIC S9(9)V99 COMP-3.
008400     01  W-DISCOUNTED-SUBTOTAL          PIC S9(9)V99 COMP-3.
008500     01  W-VOUCHER-VALUE                PIC S9(9)V99 COMP-3.
008600     01  W-VAT-AMOUNT                   PIC S9(9)V99 COMP-3.
008700     01  W-PERCENT-FACTOR               PIC S9(3)V9(4) COMP-3.
008800
008900     01  W-REQUESTS-READ                PIC 9(5) COMP.
009000     01  W-REQUESTS-WRITTEN             PIC 9(5) COMP.
009100     01  W-REQUESTS-REJECTED            PIC 9(5) COMP.
009200
009300     77  DUMMY                          PIC X.
009400*_________________________________________________________________
009500
009600 PROCEDURE DIVISION.
009700
009800     PERFORM GET-TODAYS-DATE.
009900
010000     OPEN INPUT PAYMENT-REQUEST-FILE.
010100     MOVE "N" TO W-PAYMENT-REQUEST-EOF-SW.
010200     PERFORM READ-PAYMENT-REQUEST-NEXT.
010300
010400     PERFORM PROCESS-ONE-REQUEST
010500        UNTIL PAYMENT-REQUEST-EOF.
010600
010700     CLOSE PAYMENT-REQUEST-FILE.
010800
010900     DISPLAY "PAYMENT-CALC REQUESTS READ      : " W-REQUESTS-READ.
011000     DISPLAY "PAYMENT-CALC REQUESTS WRITTEN : "
011100         W-REQUESTS-WRITTEN.
011200     DISPLAY "PAYMENT-CALC REQUESTS REJECTED: "
011300         W-REQUESTS-REJECTED.
011400
011500     EXIT PROGRAM.
011600     STOP RUN.
011700*_________________________________________________________________
011800
011900 READ-PAYMENT-REQUEST-NEXT.
012000
012100     READ PAYMENT-REQUEST-FILE
012200        AT END MOVE "Y" TO W-PAYMENT-REQUEST-EOF-SW.
012300*_________________________________________________________________
012400
012500 PROCESS-ONE-REQUEST.
012600
012700     ADD 1 TO W-REQUESTS-READ.
012800     MOVE "Y" TO W-REQUEST-ACCEPTED-SW.
012900     MOVE PR-ORDER-ID TO W-ORDER-ID-HOLD.
013000
013100     PERFORM ACCUMULATE-ORDER-ITEMS.
013200     MOVE 0 TO W-VOUCHER-VALUE.
013300     MOVE W-SUBTOTAL TO W-DISCOUNTED-SUBTOTAL.
013400
013500     IF PR-VOUCHER-CODE NOT EQUAL SPACES
013600        PERFORM APPLY-VOUCHER-DISCOUNT.
013700
013800     IF REQUEST-ACCEPTED
013900        PERFORM FINISH-PAYMENT-RESULT
014000        ADD 1 TO W-REQUESTS-WRITTEN
014100     ELSE
014200        ADD 1 TO W-REQUESTS-REJECTED.
014300
014400     PERFORM READ-PAYMENT-REQUEST-NEXT.
014500*_________________________________________________________________
014600
014700 ACCUMULATE-ORDER-ITEMS.
014800
014900     MOVE 0 TO W-SUBTOTAL.
015000     OPEN INPUT ORDER-ITEM-FILE.
015100     MOVE "N" TO W-ORDER-ITEM-FILE-EOF-SW.
015200     PERFORM READ-ORDER-ITEM-NEXT.
015300
015400     PERFORM ADD-ORDER-ITEM-IF-MATCH
015500        UNTIL ORDER-ITEM-FILE-EOF.
015600
015700     CLOSE ORDER-ITEM-FILE.
015800*_________________________________________________________________
015900
016000 ADD-ORDER-ITEM-IF-MATCH.
016100
016200     IF OI-ORDER-ID EQUAL W-ORDER-ID-HOLD
016300        COMPUTE W-SUBTOTAL = W-SUBTOTAL +
016400                (OI-UNIT-PRICE * OI-QUANTITY).
016500
016600     PERFORM READ-ORDER-ITEM-NEXT.
016700*_________________________________________________________________
016800
016900 READ-ORDER-ITEM-NEXT.
017000
017100     READ ORDER-ITEM-FILE
017200        AT END MOVE "Y" TO W-ORDER-ITEM-FILE-EOF-SW.
017300*_________________________________________________________________
017400
017500 APPLY-VOUCHER-DISCOUNT.
017600
017700     MOVE PR-VOUCHER-CODE TO W-LOOKUP-VOUCHER-CODE.
017800     PERFORM LOOK-FOR-VOUCHER-REC.
017900
018000     IF NOT FOUND-VOUCHER-RECORD
018100        DISPLAY "VOUCHER NOT FOUND - REJECTED: " W-ORDER-ID-HOLD
018200        MOVE "N" TO W-REQUEST-ACCEPTED-SW
018300     ELSE
018400        IF VC-VALID-UNTIL LESS THAN W-TODAY-CCYYMMDD
018500           PERFORM REJECT-EXPIRED-VOUCHER
018600        ELSE
018700           IF VC-IS-INACTIVE
018800              DISPLAY "VOUCHER INACTIVE - REJECTED: "
018900                  W-ORDER-ID-HOLD
019000              MOVE "N" TO W-REQUEST-ACCEPTED-SW
019100           ELSE
019200              PERFORM COMPUTE-VOUCHER-DISCOUNT.
019300*_________________________________________________________________
019400
019500 REJECT-EXPIRED-VOUCHER.
019600
019700     DISPLAY "VOUCHER EXPIRED - REJECTED: " W-ORDER-ID-HOLD
019800         " (VALID UNTIL " VCV-VALID-UNTIL-MM "/"
019900         VCV-VALID-UNTIL-DD "/" VCV-VALID-UNTIL-CCYY ")".
020000     MOVE "N" TO W-REQUEST-ACCEPTED-SW.
020100
020200     OPEN I-O VOUCHER-FILE.
020300     MOVE "N" TO W-VOUCHER-FILE-EOF.
020400     PERFORM READ-VOUCHER-FILE-NEXT
020500        UNTIL VC-CODE EQUAL W-LOOKUP-VOUCHER-CODE
020600        OR VOUCHER-FILE-EOF.
020700
020800     IF NOT VOUCHER-FILE-EOF
020900        MOVE "INACTIVE" TO VC-STATUS
021000        REWRITE VOUCHER-RECORD.
021100
021200     CLOSE VOUCHER-FILE.
021300     OPEN INPUT VOUCHER-FILE.
021400*_________________________________________________________________
021500
021600 COMPUTE-VOUCHER-DISCOUNT.
021700
021800     IF VC-IS-PERCENTAGE
021900        COMPUTE W-PERCENT-FACTOR = 1 - (VC-DISCOUNT-VALUE / 100)
022000        COMPUTE W-DISCOUNTED-SUBTOTAL =
022100                W-SUBTOTAL * W-PERCENT-FACTOR
022200     ELSE
022300        IF VC-IS-FIXED-AMOUNT
022400           PERFORM APPLY-FIXED-AMOUNT-DISCOUNT
022500        ELSE
022600*         unknown discount type -- no discount applied
022700           MOVE W-SUBTOTAL TO W-DISCOUNTED-SUBTOTAL.
022800
022900     COMPUTE W-VOUCHER-VALUE = W-SUBTOTAL - W-DISCOUNTED-SUBTOTAL.
023000*_________________________________________________________________
023100
023200 APPLY-FIXED-AMOUNT-DISCOUNT.
023300
023400     IF VC-DISCOUNT-VALUE GREATER THAN 0
023500        COMPUTE W-DISCOUNTED-SUBTOTAL =
023600                W-SUBTOTAL - VC-DISCOUNT-VALUE
023700     ELSE
023800        MOVE W-SUBTOTAL TO W-DISCOUNTED-SUBTOTAL.
023900*_________________________________________________________________
024000
024100 FINISH-PAYMENT-RESULT.
024200
024300     COMPUTE W-VAT-AMOUNT ROUNDED =
024400             W-DISCOUNTED-SUBTOTAL * PR-VAT-RATE / 100.
024500
024600     MOVE W-ORDER-ID-HOLD       TO PY-ORDER-ID.
024700     MOVE W-SUBTOTAL            TO PY-SUBTOTAL.
024800     MOVE W-VOUCHER-VALUE       TO PY-VOUCHER-VALUE.
024900     MOVE W-VAT-AMOUNT          TO PY-VAT-AMOUNT.
025000     COMPUTE PY-AMOUNT-DUE = W-DISCOUNTED-SUBTOTAL + W-VAT-AMOUNT.
025100     MOVE 0                     TO PY-RECEIVED-AMOUNT.
025200     MOVE 0                     TO PY-CHANGE-DUE.
025300     MOVE "N"                   TO PY-PAID-STATUS.
025400
025500     OPEN EXTEND PAYMENT-RESULT-FILE.
025600     WRITE PAYMENT-RESULT-RECORD.
025700     CLOSE PAYMENT-RESULT-FILE.
025800
025900     MOVE W-ORDER-ID-HOLD TO W-CODE-ORDER-ID.
026000     PERFORM BUILD-PAYMENT-CODE.
026100     DISPLAY "PAYMENT RESULT WRITTEN - CODE: " W-PAYMENT-CODE.
026200*_________________________________________________________________
026300
026400     COPY "PLLKVCH.CBL".
026500     COPY "PLPAYCOD.CBL".
026600     COPY "PLTODAY.CBL".
026700*_________________________________________________________________
026800
