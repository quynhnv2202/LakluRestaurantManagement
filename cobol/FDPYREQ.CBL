000100* PAYMENT-REQUEST-RECORD  (one per payment to calculate)
000200     FD  PAYMENT-REQUEST-FILE
000300         LABEL RECORDS ARE STANDARD.
000400     01  PAYMENT-REQUEST-RECORD.
000500         05  PR-ORDER-ID                PIC 9(9).
000600         05  PR-VOUCHER-CODE            PIC X(20).
000700         05  PR-VAT-RATE                PIC S9(3)V99 COMP-3.
000800         05  FILLER                     PIC X(10).
000900
