000100* CASH-MOVEMENT-RECORD  (one per mid-shift cash movement)
000200     FD  CASH-MOVEMENT-FILE
000300         LABEL RECORDS ARE STANDARD.
000400     01  CASH-MOVEMENT-RECORD.
000500         05  CM-SCHEDULE-ID             PIC 9(9).
000600         05  CM-TYPE                    PIC X(3).
000700             88  CM-IS-IN               VALUE "IN".
000800             88  CM-IS-OUT              VALUE "OUT".
000900         05  CM-AMOUNT                  PIC S9(9)V99 COMP-3.
001000         05  FILLER                     PIC X(10).
001100
