000100* CASH-TENDER-POST.COB
000200*---------------------------------------------------------------
000300* PROGRAM-ID.    CASH-TENDER-POST
000400* AUTHOR.        T K WOZNIAK
000500* INSTALLATION.  LAKLU RESTAURANT MANAGEMENT -- DATA CENTER
000600* DATE-WRITTEN.  03/22/91
000700* DATE-COMPILED.
000800* SECURITY.      CONFIDENTIAL - OPERATIONS STAFF ONLY
000900*---------------------------------------------------------------
001000*  PAYMENTSERVICE CASH TENDER POSTING.  OPERATOR KEYS THE ORDER
001100*  ID AND THE CASH AMOUNT HANDED OVER BY THE CUSTOMER; REJECTS IF
001200*  THE AMOUNT IS SHORT, OTHERWISE FIGURES THE CHANGE DUE AND
001300*  MARKS THE PAYMENT RESULT PAID.
001400*---------------------------------------------------------------
001500*  CHANGE LOG
001600*  DATE      BY   TICKET     DESCRIPTION
001700*  --------  ---  ---------  -----------------------------------
001800*  03/22/91  TKW  INITIAL    ORIGINAL CASH DRAWER POSTING SCREEN,
001900*                            KEYED AGAINST THE PAPER GUEST CHECK
002000*                            NUMBER.
002100*  01/06/99  TKW  HD-1199    Y2K REVIEW -- NO DATE FIELDS HELD
002200*                            LOCALLY, NO CHANGE REQUIRED.
002300*  06/14/21  TKW  HD-2498    REWRITTEN FOR THE RESTAURANT REWRITE
002400*                            TO POST AGAINST THE PAYMENT RESULT
002500*                            RECORD WRITTEN BY PAYMENT-CALC, KEYED
002600*                            BY ORDER ID INSTEAD OF GUEST CHECK.
002700*---------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. CASH-TENDER-POST.
003000 AUTHOR. T K WOZNIAK.
003100 INSTALLATION. LAKLU RESTAURANT MANAGEMENT.
003200 DATE-WRITTEN. 03/22/91.
003300 DATE-COMPILED.
003400 SECURITY. CONFIDENTIAL - OPERATIONS STAFF ONLY.
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100     INPUT-OUTPUT SECTION.
004200     FILE-CONTROL.
004300
004400         COPY "SLPYRES.CBL".
004500
004600 DATA DIVISION.
004700     FILE SECTION.
004800
004900     COPY "FDPYRES.CBL".
005000
005100     WORKING-STORAGE SECTION.
005200
005300     COPY "WSCASE01.CBL".
005400
005500     01  W-FOUND-PAYMENT-RESULT-RECORD  PIC X.
005600         88  FOUND-PAYMENT-RESULT-RECORD  VALUE "Y".
005700
005800     01  W-PAYMENT-RESULT-FILE-EOF      PIC X.
005900         88  PAYMENT-RESULT-FILE-EOF    VALUE "Y".
006000
006100     01  W-ORDER-LOOKUP-AREA.
006200         05  W-LOOKUP-ORDER-ID          PIC 9(9).
006300         05  FILLER                     PIC X(05).
006400     01  W-ORDER-LOOKUP-DISPLAY REDEFINES W-ORDER-LOOKUP-AREA.
006500         05  W-ORDER-ID-TEXT            PIC X(09).
006600         05  FILLER                     PIC X(05).
006700
006800     01  W-RECEIVED-AMOUNT-HOLD         PIC S9(9)V99 COMP-3.
006900     01  W-CHANGE-DUE-HOLD              PIC S9(9)V99 COMP-3.
007000
007100     01  W-DUE-FORMATTED-AMOUNT         PIC ZZ,ZZZ,ZZ9.99-.
007200     01  W-RECEIVED-FORMATTED-AMOUNT    PIC ZZ,ZZZ,ZZ9.99-.
007300     01  W-RECEIPT-AMOUNT-TEXT REDEFINES
007400             W-RECEIVED-FORMATTED-AMOUNT PIC X(12).
007500     01  W-CHANGE-FORMATTED-AMOUNT      PIC ZZ,ZZZ,ZZ9.99-.
007600     01  W-CHANGE-AMOUNT-TEXT REDEFINES
007700             W-CHANGE-FORMATTED-AMOUNT   PIC X(12).
007800
007900     01  W-TENDERS-POSTED               PIC 9(5) COMP.
008000     01  W-TENDERS-REJECTED             PIC 9(5) COMP.
008100
008200     01  W-VALID-ANSWER                 PIC X.
008300         88  VALID-ANSWER               VALUE "Y" "N".
008400
008500     77  MSG-CONFIRMATION               PIC X(75).
008600     77  DUMMY                          PIC X.
008700*_________________________________________________________________
008800
008900 PROCEDURE DIVISION.
009000
009100     PERFORM CLEAR-SCREEN.
009200     PERFORM GET-ORDER-ID-TO-POST.
009300     PERFORM POST-CASH-TENDER
009400        UNTIL W-LOOKUP-ORDER-ID EQUAL ZERO.
009500
009600     DISPLAY "CASH-TENDER-POST PAYMENTS POSTED  : "
009700         W-TENDERS-POSTED.
009800     DISPLAY "CASH-TENDER-POST PAYMENTS REJECTED: "
009900         W-TENDERS-REJECTED.
010000
010100     EXIT PROGRAM.
010200     STOP RUN.
010300*_________________________________________________________________
010400
010500 GET-ORDER-ID-TO-POST.
010600
010700     DISPLAY " ".
010800     DISPLAY "ORDER ID TO POST CASH PAYMENT FOR (0 TO EXIT): ".
010900     ACCEPT W-LOOKUP-ORDER-ID.
011000*_________________________________________________________________
011100
011200 POST-CASH-TENDER.
011300
011400     IF W-LOOKUP-ORDER-ID NOT EQUAL ZERO
011500        PERFORM LOOK-FOR-PAYMENT-RESULT-REC
011600
011700        IF NOT FOUND-PAYMENT-RESULT-RECORD
011800           DISPLAY "NO PAYMENT RESULT FOR THAT ORDER ! <ENTER>"
011900           ACCEPT DUMMY
012000           ADD 1 TO W-TENDERS-REJECTED
012100        ELSE
012200           IF PY-IS-PAID OR PY-IS-FAILED
012300              DISPLAY "THAT ORDER IS ALREADY SETTLED ! <ENTER>"
012400              ACCEPT DUMMY
012500              ADD 1 TO W-TENDERS-REJECTED
012600           ELSE
012700              PERFORM GET-RECEIVED-AMOUNT
012800              PERFORM APPLY-CASH-TENDER.
012900
013000     PERFORM GET-ORDER-ID-TO-POST.
013100*_________________________________________________________________
013200
013300 GET-RECEIVED-AMOUNT.
013400
013500     MOVE PY-AMOUNT-DUE TO W-DUE-FORMATTED-AMOUNT.
013600     DISPLAY "AMOUNT DUE           : " W-DUE-FORMATTED-AMOUNT.
013700     DISPLAY "AMOUNT RECEIVED FROM CUSTOMER: ".
013800     ACCEPT W-RECEIVED-FORMATTED-AMOUNT.
013900
014000     MOVE W-RECEIVED-FORMATTED-AMOUNT TO W-RECEIVED-AMOUNT-HOLD.
014100*_________________________________________________________________
014200
014300 APPLY-CASH-TENDER.
014400
014500     IF W-RECEIVED-AMOUNT-HOLD LESS THAN PY-AMOUNT-DUE
014600        DISPLAY "INSUFFICIENT AMOUNT - REJECTED ! <ENTER>"
014700        ACCEPT DUMMY
014800        ADD 1 TO W-TENDERS-REJECTED
014900     ELSE
015000        COMPUTE W-CHANGE-DUE-HOLD =
015100                W-RECEIVED-AMOUNT-HOLD - PY-AMOUNT-DUE
015200        PERFORM POST-PAYMENT-RESULT-REWRITE
015300        MOVE W-CHANGE-DUE-HOLD TO W-CHANGE-FORMATTED-AMOUNT
015400        DISPLAY "PAYMENT POSTED.  CHANGE DUE: "
015500            W-CHANGE-FORMATTED-AMOUNT
015600        DISPLAY "<ENTER> TO CONTINUE"
015700        ACCEPT DUMMY
015800        ADD 1 TO W-TENDERS-POSTED.
015900*_________________________________________________________________
016000
016100 POST-PAYMENT-RESULT-REWRITE.
016200
016300     OPEN I-O PAYMENT-RESULT-FILE.
016400     MOVE "N" TO W-PAYMENT-RESULT-FILE-EOF.
016500     PERFORM READ-PAYMENT-RESULT-FILE-NEXT
016600        UNTIL PY-ORDER-ID EQUAL W-LOOKUP-ORDER-ID
016700        OR PAYMENT-RESULT-FILE-EOF.
016800
016900     IF NOT PAYMENT-RESULT-FILE-EOF
017000        MOVE W-RECEIVED-AMOUNT-HOLD TO PY-RECEIVED-AMOUNT
017100        MOVE W-CHANGE-DUE-HOLD      TO PY-CHANGE-DUE
017200        MOVE "Y"                   TO PY-PAID-STATUS
017300        REWRITE PAYMENT-RESULT-RECORD.
017400
017500     CLOSE PAYMENT-RESULT-FILE.
017600     OPEN INPUT PAYMENT-RESULT-FILE.
017700*_________________________________________________________________
017800
017900     COPY "PLGENERAL.CBL".
018000     COPY "PLLKPYR.CBL".
018100*_________________________________________________________________
018200
