000100* PAYSLIP-FILE
000200* Output, one record per staff per salary month.  A re-run for
000300* the same month replaces this file's records for that month.
000400     SELECT PAYSLIP-FILE
000500         ASSIGN TO "PYSLPFIL"
000600         ORGANIZATION IS LINE SEQUENTIAL.
000700
