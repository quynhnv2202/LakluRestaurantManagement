000100* PLLKPYR.CBL
000200* Sequential lookup of PAYMENT-RESULT-RECORD by PY-ORDER-ID (no
000300* ISAM on this build).  Caller moves the id sought into
000400* W-LOOKUP-ORDER-ID, then PERFORMs LOOK-FOR-PAYMENT-RESULT-REC.
000500* To post an update, the caller re-opens PAYMENT-RESULT-FILE I-O
000600* and re-scans using READ-PAYMENT-RESULT-FILE-NEXT below, the same
000700* way PAYMENT-CALC re-scans VOUCHER-FILE to reject a stale one
000800 LOOK-FOR-PAYMENT-RESULT-REC.
000900
001000     MOVE "N" TO W-FOUND-PAYMENT-RESULT-RECORD.
001100     CLOSE PAYMENT-RESULT-FILE.
001200     OPEN INPUT PAYMENT-RESULT-FILE.
001300     MOVE "N" TO W-PAYMENT-RESULT-FILE-EOF.
001400
001500     PERFORM READ-PAYMENT-RESULT-FILE-NEXT.
001600
001700     PERFORM SCAN-PAYMENT-RESULT-FILE-RECORD
001800        UNTIL FOUND-PAYMENT-RESULT-RECORD
001900        OR PAYMENT-RESULT-FILE-EOF.
002000
002100     GO TO LOOK-FOR-PAYMENT-RESULT-REC-EXIT.
002200
002300 SCAN-PAYMENT-RESULT-FILE-RECORD.
002400
002500     IF PY-ORDER-ID EQUAL W-LOOKUP-ORDER-ID
002600        MOVE "Y" TO W-FOUND-PAYMENT-RESULT-RECORD
002700     ELSE
002800        PERFORM READ-PAYMENT-RESULT-FILE-NEXT.
002900
003000 READ-PAYMENT-RESULT-FILE-NEXT.
003100
003200     READ PAYMENT-RESULT-FILE
003300        AT END MOVE "Y" TO W-PAYMENT-RESULT-FILE-EOF.
003400
003500 LOOK-FOR-PAYMENT-RESULT-REC-EXIT.
003600
003700     CLOSE PAYMENT-RESULT-FILE.
003800     OPEN INPUT PAYMENT-RESULT-FILE.
003900*_________________________________________________________________
004000
