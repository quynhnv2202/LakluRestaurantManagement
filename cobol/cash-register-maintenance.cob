000100* CASH-REGISTER-MAINTENANCE.COB
000200*---------------------------------------------------------------
000300* PROGRAM-ID.    CASH-REGISTER-MAINTENANCE
000400* AUTHOR.        J R HALVORSEN
000500* INSTALLATION.  LAKLU RESTAURANT MANAGEMENT -- DATA CENTER
000600* DATE-WRITTEN.  02/14/88
000700* DATE-COMPILED.
000800* SECURITY.      CONFIDENTIAL - OPERATIONS STAFF ONLY
000900*---------------------------------------------------------------
001000*  CASHREGISTERSERVICE SHIFT MAINTENANCE.  OPTION 1 OPENS A NEW
001100*  SHIFT REGISTER, OPTION 2 APPLIES THE MID-SHIFT CASH MOVEMENT
001200*  FILE AGAINST THE OPEN REGISTERS, OPTION 3 CLOSES A REGISTER
001300*  WITH THE CASHIER'S COUNTED AMOUNT.
001400*
001500*  THIS SHOP'S OPEN-SHIFT CHECK DOES NOT YET REJECT SHIFTS FOR
001600*  A USER WITH NO SCHEDULE ON FILE FOR TODAY -- THE SCHEDULE
001700*  BOOK IS STILL KEPT BY HAND AT THE FRONT DESK, NOT ON THIS
001800*  SYSTEM, SO THERE IS NO FILE HERE TO CHECK IT AGAINST.  THE
001900*  ONE-REGISTER-PER-SCHEDULE CHECK IS FULLY BUILT.
002000*---------------------------------------------------------------
002100*  CHANGE LOG
002200*  DATE      BY   TICKET     DESCRIPTION
002300*  --------  ---  ---------  -----------------------------------
002400*  02/14/88  JRH  INITIAL    ORIGINAL CASH DRAWER LOG BOOK ENTRY
002500*                            SCREEN FOR THE FRONT REGISTER.
002600*  08/19/90  JRH  HD-0212    ADDED THE MID-SHIFT PAID-OUT BATCH
002700*                            (WAS END-OF-SHIFT ONLY).
002800*  01/06/99  JRH  HD-1199    Y2K REVIEW -- REGISTER OPEN DATE NOW
002900*                            STORED CCYYMMDD, NOT YYMMDD.
003000*  06/21/21  JRH  HD-2504    REWRITTEN FOR THE RESTAURANT REWRITE;
003100*                            REGISTERS ARE NOW KEYED BY SCHEDULE
003200*                            ID INSTEAD OF REGISTER DRAWER NUMBER.
003300*---------------------------------------------------------------
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. CASH-REGISTER-MAINTENANCE.
003600 AUTHOR. J R HALVORSEN.
003700 INSTALLATION. LAKLU RESTAURANT MANAGEMENT.
003800 DATE-WRITTEN. 02/14/88.
003900 DATE-COMPILED.
004000 SECURITY. CONFIDENTIAL - OPERATIONS STAFF ONLY.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700     INPUT-OUTPUT SECTION.
004800     FILE-CONTROL.
004900
005000         COPY "SLCSHRG.CBL".
005100         COPY "SLCSHMV.CBL".
005200
005300 DATA DIVISION.
005400     FILE SECTION.
005500
005600     COPY "FDCSHRG.CBL".
005700     COPY "FDCSHMV.CBL".
005800
005900     WORKING-STORAGE SECTION.
006000
006100     COPY "WSCASE01.CBL".
006200     COPY "WSTODAY.CBL".
006300
006400     01  W-CASH-REGISTER-MENU-OPTION    PIC 9.
006500         88  VALID-MENU-OPTION          VALUE 0 THRU 3.
006600
006700     01  W-FOUND-REGISTER-RECORD        PIC X.
006800         88  FOUND-REGISTER-RECORD      VALUE "Y".
006900
007000     01  W-REGISTER-FILE-EOF            PIC X.
007100         88  REGISTER-FILE-EOF          VALUE "Y".
007200
007300     01  W-LOOKUP-SCHEDULE-ID           PIC 9(9).
007400
007500     01  W-NEW-REGISTER-ID              PIC 9(9).
007600     01  W-NEW-SCHEDULE-ID              PIC 9(9).
007700     01  W-NEW-USER-ID                  PIC 9(9).
007800
007900     01  W-INITIAL-AMOUNT-HOLD          PIC S9(9)V99 COMP-3.
008000     01  W-COUNTED-AMOUNT-HOLD          PIC S9(9)V99 COMP-3.
008100     01  W-NEW-CURRENT-AMOUNT-HOLD      PIC S9(9)V99 COMP-3.
008200
008300     01  W-INITIAL-FORMATTED-AMOUNT     PIC ZZ,ZZZ,ZZ9.99-.
008400     01  W-INITIAL-AMOUNT-TEXT REDEFINES
008500             W-INITIAL-FORMATTED-AMOUNT  PIC X(12).
008600     01  W-COUNTED-FORMATTED-AMOUNT     PIC ZZ,ZZZ,ZZ9.99-.
008700     01  W-COUNTED-AMOUNT-TEXT REDEFINES
008800             W-COUNTED-FORMATTED-AMOUNT  PIC X(12).
008900     01  W-MOVEMENT-FORMATTED-AMOUNT    PIC ZZ,ZZZ,ZZ9.99-.
009000
009100     01  W-CASH-MOVEMENT-FILE-EOF       PIC X.
009200         88  CASH-MOVEMENT-FILE-EOF     VALUE "Y".
009300
009400     01  W-MOVEMENTS-READ               PIC 9(5) COMP.
009500     01  W-MOVEMENTS-APPLIED            PIC 9(5) COMP.
009600     01  W-MOVEMENTS-REJECTED           PIC 9(5) COMP.
009700
009800     01  W-VALID-ANSWER                 PIC X.
009900         88  VALID-ANSWER               VALUE "Y" "N".
010000
010100     77  MSG-CONFIRMATION               PIC X(75).
010200     77  MSG-OPTION                     PIC X(16).
010300     77  DUMMY                          PIC X.
010400*_________________________________________________________________
010500
010600 PROCEDURE DIVISION.
010700
010800     PERFORM GET-TODAYS-DATE.
010900
011000     PERFORM GET-MENU-OPTION.
011100     PERFORM GET-MENU-OPTION UNTIL
011200         W-CASH-REGISTER-MENU-OPTION EQUAL ZERO
011300         OR VALID-MENU-OPTION.
011400
011500     PERFORM DO-OPTIONS
011600        UNTIL W-CASH-REGISTER-MENU-OPTION EQUAL ZERO.
011700
011800     EXIT PROGRAM.
011900     STOP RUN.
012000*_________________________________________________________________
012100
012200 GET-MENU-OPTION.
012300
012400     PERFORM CLEAR-SCREEN.
012500     DISPLAY "               CASH REGISTER MAINTENANCE".
012600     DISPLAY " ".
012700     DISPLAY "          --------------------------------".
012800     DISPLAY "          | 1 - OPEN SHIFT                |".
012900     DISPLAY "          | 2 - APPLY CASH MOVEMENT FILE  |".
013000     DISPLAY "          | 3 - CLOSE SHIFT               |".
013100     DISPLAY "          | 0 - EXIT                      |".
013200     DISPLAY "          --------------------------------".
013300     DISPLAY " ".
013400     DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
013500     PERFORM JUMP-LINE 11 TIMES.
013600     ACCEPT W-CASH-REGISTER-MENU-OPTION.
013700
013800     IF W-CASH-REGISTER-MENU-OPTION EQUAL ZERO
013900        DISPLAY "PROGRAM TERMINATED !"
014000     ELSE
014100        IF NOT VALID-MENU-OPTION
014200           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
014300           ACCEPT DUMMY.
014400*_________________________________________________________________
014500
014600 DO-OPTIONS.
014700
014800     PERFORM CLEAR-SCREEN.
014900
015000     IF W-CASH-REGISTER-MENU-OPTION = 1
015100        MOVE "OPEN SHIFT"      TO MSG-OPTION
015200        PERFORM OPEN-SHIFT-MODULE.
015300
015400     IF W-CASH-REGISTER-MENU-OPTION = 2
015500        MOVE "CASH MOVEMENT"   TO MSG-OPTION
015600        PERFORM CASH-MOVEMENT-MODULE.
015700
015800     IF W-CASH-REGISTER-MENU-OPTION = 3
015900        MOVE "CLOSE SHIFT"     TO MSG-OPTION
016000        PERFORM CLOSE-SHIFT-MODULE.
016100
016200     PERFORM GET-MENU-OPTION.
016300     PERFORM GET-MENU-OPTION UNTIL
016400         W-CASH-REGISTER-MENU-OPTION EQUAL ZERO
016500         OR VALID-MENU-OPTION.
016600*_________________________________________________________________
016700
016800 OPEN-SHIFT-MODULE.
016900
017000     DISPLAY "SCHEDULE ID FOR THIS SHIFT: ".
017100     ACCEPT W-NEW-SCHEDULE-ID.
017200     MOVE W-NEW-SCHEDULE-ID TO W-LOOKUP-SCHEDULE-ID.
017300     PERFORM LOOK-FOR-REGISTER-REC.
017400
017500     IF FOUND-REGISTER-RECORD
017600        DISPLAY "A REGISTER ALREADY EXISTS FOR THAT SCHEDULE !"
017700        DISPLAY "<ENTER> TO CONTINUE"
017800        ACCEPT DUMMY
017900     ELSE
018000        PERFORM GET-NEW-REGISTER-DETAIL
018100        PERFORM WRITE-NEW-REGISTER.
018200*_________________________________________________________________
018300
018400 GET-NEW-REGISTER-DETAIL.
018500
018600     DISPLAY "NEW REGISTER ID: ".
018700     ACCEPT W-NEW-REGISTER-ID.
018800     DISPLAY "CASHIER USER ID: ".
018900     ACCEPT W-NEW-USER-ID.
019000     DISPLAY "OPENING FLOAT AMOUNT: ".
019100     ACCEPT W-INITIAL-FORMATTED-AMOUNT.
019200     MOVE W-INITIAL-FORMATTED-AMOUNT TO W-INITIAL-AMOUNT-HOLD.
019300*_________________________________________________________________
019400
019500 WRITE-NEW-REGISTER.
019600
019700     MOVE W-NEW-REGISTER-ID     TO CR-ID.
019800     MOVE W-NEW-SCHEDULE-ID     TO CR-SCHEDULE-ID.
019900     MOVE W-NEW-USER-ID         TO CR-USER-ID.
020000     MOVE W-TODAY-CCYYMMDD      TO CR-OPEN-DATE.
020100     MOVE W-INITIAL-AMOUNT-HOLD TO CR-INITIAL-AMOUNT.
020200     MOVE W-INITIAL-AMOUNT-HOLD TO CR-CURRENT-AMOUNT.
020300     MOVE "Y"                   TO CR-SHIFT-OPEN.
020400     MOVE "N"                   TO CR-SHIFT-CLOSED.
020500
020600     OPEN EXTEND CASH-REGISTER-FILE.
020700     WRITE CASH-REGISTER-RECORD.
020800     CLOSE CASH-REGISTER-FILE.
020900
021000     DISPLAY "SHIFT OPENED ! <ENTER> TO CONTINUE".
021100     ACCEPT DUMMY.
021200*_________________________________________________________________
021300
021400 CLOSE-SHIFT-MODULE.
021500
021600     DISPLAY "SCHEDULE ID TO CLOSE: ".
021700     ACCEPT W-LOOKUP-SCHEDULE-ID.
021800     PERFORM LOOK-FOR-REGISTER-REC.
021900
022000     IF NOT FOUND-REGISTER-RECORD
022100        DISPLAY "NO REGISTER FOR THAT SCHEDULE ! <ENTER>"
022200        ACCEPT DUMMY
022300     ELSE
022400        IF CR-IS-CLOSED
022500           DISPLAY "THAT REGISTER IS ALREADY CLOSED ! <ENTER>"
022600           ACCEPT DUMMY
022700        ELSE
022800           DISPLAY "COUNTED CLOSING AMOUNT: "
022900           ACCEPT W-COUNTED-FORMATTED-AMOUNT
023000           MOVE W-COUNTED-FORMATTED-AMOUNT TO
023100               W-COUNTED-AMOUNT-HOLD
023200           PERFORM REWRITE-CLOSED-REGISTER
023300           DISPLAY "SHIFT CLOSED ! <ENTER> TO CONTINUE"
023400           ACCEPT DUMMY.
023500*_________________________________________________________________
023600
023700 REWRITE-CLOSED-REGISTER.
023800
023900     OPEN I-O CASH-REGISTER-FILE.
024000     MOVE "N" TO W-REGISTER-FILE-EOF.
024100     PERFORM READ-REGISTER-FILE-NEXT
024200        UNTIL CR-SCHEDULE-ID EQUAL W-LOOKUP-SCHEDULE-ID
024300        OR REGISTER-FILE-EOF.
024400
024500     IF NOT REGISTER-FILE-EOF
024600        MOVE W-COUNTED-AMOUNT-HOLD TO CR-CURRENT-AMOUNT
024700        MOVE "Y"                  TO CR-SHIFT-CLOSED
024800        MOVE "N"                  TO CR-SHIFT-OPEN
024900        REWRITE CASH-REGISTER-RECORD.
025000
025100     CLOSE CASH-REGISTER-FILE.
025200     OPEN INPUT CASH-REGISTER-FILE.
025300*_________________________________________________________________
025400
025500 CASH-MOVEMENT-MODULE.
025600
025700     MOVE 0 TO W-MOVEMENTS-READ.
025800     MOVE 0 TO W-MOVEMENTS-APPLIED.
025900     MOVE 0 TO W-MOVEMENTS-REJECTED.
026000
026100     OPEN INPUT CASH-MOVEMENT-FILE.
026200     MOVE "N" TO W-CASH-MOVEMENT-FILE-EOF.
026300     PERFORM READ-CASH-MOVEMENT-NEXT.
026400
026500     PERFORM APPLY-ONE-MOVEMENT UNTIL CASH-MOVEMENT-FILE-EOF.
026600
026700     CLOSE CASH-MOVEMENT-FILE.
026800
026900     DISPLAY "MOVEMENTS READ     : " W-MOVEMENTS-READ.
027000     DISPLAY "MOVEMENTS APPLIED  : " W-MOVEMENTS-APPLIED.
027100     DISPLAY "MOVEMENTS REJECTED : " W-MOVEMENTS-REJECTED.
027200     DISPLAY "<ENTER> TO CONTINUE".
027300     ACCEPT DUMMY.
027400*_________________________________________________________________
027500
027600 READ-CASH-MOVEMENT-NEXT.
027700
027800     READ CASH-MOVEMENT-FILE
027900        AT END MOVE "Y" TO W-CASH-MOVEMENT-FILE-EOF.
028000*_________________________________________________________________
028100
028200 APPLY-ONE-MOVEMENT.
028300
028400     ADD 1 TO W-MOVEMENTS-READ.
028500     MOVE CM-SCHEDULE-ID TO W-LOOKUP-SCHEDULE-ID.
028600     PERFORM LOOK-FOR-REGISTER-REC.
028700
028800     IF NOT FOUND-REGISTER-RECORD
028900        DISPLAY "NO REGISTER FOR SCHEDULE - REJECTED: "
029000            CM-SCHEDULE-ID
029100        ADD 1 TO W-MOVEMENTS-REJECTED
029200     ELSE
029300        IF NOT CR-IS-OPEN OR CR-IS-CLOSED
029400           DISPLAY "REGISTER NOT OPEN - REJECTED: " CM-SCHEDULE-ID
029500           ADD 1 TO W-MOVEMENTS-REJECTED
029600        ELSE
029700           PERFORM VALIDATE-AND-APPLY-MOVEMENT.
029800
029900     PERFORM READ-CASH-MOVEMENT-NEXT.
030000*_________________________________________________________________
030100
030200 VALIDATE-AND-APPLY-MOVEMENT.
030300
030400     IF CM-AMOUNT NOT GREATER THAN 0
030500        DISPLAY "MOVEMENT AMOUNT NOT POSITIVE - REJECTED: "
030600            CM-SCHEDULE-ID
030700        ADD 1 TO W-MOVEMENTS-REJECTED
030800     ELSE
030900        IF CM-IS-OUT AND CM-AMOUNT GREATER THAN CR-CURRENT-AMOUNT
031000           DISPLAY "MOVEMENT EXCEEDS TILL AMOUNT - REJECTED: "
031100               CM-SCHEDULE-ID
031200           ADD 1 TO W-MOVEMENTS-REJECTED
031300        ELSE
031400           PERFORM FIGURE-NEW-CURRENT-AMOUNT
031500           PERFORM REWRITE-MOVED-REGISTER
031600           ADD 1 TO W-MOVEMENTS-APPLIED.
031700*_________________________________________________________________
031800
031900 FIGURE-NEW-CURRENT-AMOUNT.
032000
032100     IF CM-IS-IN
032200        ADD      CM-AMOUNT TO   CR-CURRENT-AMOUNT
032300                                GIVING W-NEW-CURRENT-AMOUNT-HOLD
032400     ELSE
032500        SUBTRACT CM-AMOUNT FROM CR-CURRENT-AMOUNT
032600                                GIVING W-NEW-CURRENT-AMOUNT-HOLD.
032700*_________________________________________________________________
032800
032900 REWRITE-MOVED-REGISTER.
033000
033100     OPEN I-O CASH-REGISTER-FILE.
033200     MOVE "N" TO W-REGISTER-FILE-EOF.
033300     PERFORM READ-REGISTER-FILE-NEXT
033400        UNTIL CR-SCHEDULE-ID EQUAL W-LOOKUP-SCHEDULE-ID
033500        OR REGISTER-FILE-EOF.
033600
033700     IF NOT REGISTER-FILE-EOF
033800        MOVE W-NEW-CURRENT-AMOUNT-HOLD TO CR-CURRENT-AMOUNT
033900        REWRITE CASH-REGISTER-RECORD.
034000
034100     CLOSE CASH-REGISTER-FILE.
034200     OPEN INPUT CASH-REGISTER-FILE.
034300*_________________________________________________________________
034400
034500     COPY "PLGENERAL.CBL".
034600     COPY "PLLKCSH.CBL".
034700     COPY "PLTODAY.CBL".
034800*_________________________________________________________________
034900
