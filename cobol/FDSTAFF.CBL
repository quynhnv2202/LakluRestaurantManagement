000100* STAFF-RECORD  (one per employee, used for salary lookup)
000200     FD  STAFF-FILE
000300         LABEL RECORDS ARE STANDARD.
000400     01  STAFF-RECORD.
000500         05  STF-ID                     PIC 9(9).
000600         05  STF-NAME                   PIC X(40).
000700         05  STF-SALARY-TYPE            PIC X(8).
000800             88  STF-TYPE-HOURLY        VALUE "HOURLY".
000900             88  STF-TYPE-SHIFTLY       VALUE "SHIFTLY".
001000             88  STF-TYPE-MONTHLY       VALUE "MONTHLY".
001100         05  STF-SALARY-AMOUNT          PIC S9(9)V99 COMP-3.
001200         05  STF-HAS-SALARY             PIC X(1).
001300             88  STF-SALARY-CONFIGURED  VALUE "Y".
001400         05  FILLER                     PIC X(10).
001500
