000100* CASH-MOVEMENT-FILE
000200* Input, one record per mid-shift cash movement to apply.
000300     SELECT CASH-MOVEMENT-FILE
000400         ASSIGN TO "CSHMVFIL"
000500         ORGANIZATION IS LINE SEQUENTIAL.
000600
