000100* CASH-REGISTER-MENU.COB
000200*---------------------------------------------------------------
000300* PROGRAM-ID.    CASH-REGISTER-MENU
000400* AUTHOR.        T K WOZNIAK
000500* INSTALLATION.  LAKLU RESTAURANT MANAGEMENT -- DATA CENTER
000600* DATE-WRITTEN.  07/19/91
000700* DATE-COMPILED.
000800* SECURITY.      CONFIDENTIAL - OPERATIONS STAFF ONLY
000900*---------------------------------------------------------------
001000*  CASH-REGISTER SUB-MENU.  SHIFT MAINTENANCE AND DAILY SUMMARY.
001100*---------------------------------------------------------------
001200*  CHANGE LOG
001300*  DATE      BY   TICKET     DESCRIPTION
001400*  --------  ---  ---------  -----------------------------------
001500*  07/19/91  TKW  HD-0390    ORIGINAL.
001600*  01/06/99  RDM  HD-1199    Y2K REVIEW -- NO DATE FIELDS HELD
001700*                            LOCALLY, NO CHANGE REQUIRED.
001800*  05/03/21  RDM  HD-2497    RETITLED FOR THE RESTAURANT REWRITE.
001900*  11/09/23  RDM  HD-2690    ADDED SESSION START-TIME AND SUMMARY-
002000*                            PRINTED COUNT TO THE EXIT TRACE.
002100*---------------------------------------------------------------
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. CASH-REGISTER-MENU.
002400 AUTHOR. T K WOZNIAK.
002500 INSTALLATION. LAKLU RESTAURANT MANAGEMENT.
002600 DATE-WRITTEN. 07/19/91.
002700 DATE-COMPILED.
002800 SECURITY. CONFIDENTIAL - OPERATIONS STAFF ONLY.
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 DATA DIVISION.
003600
003700     WORKING-STORAGE SECTION.
003800
003900     COPY "WSCASE01.CBL".
004000
004100     01  W-CASH-MENU-OPTION             PIC 9.
004200         88  VALID-CASH-MENU-OPTION     VALUE 0 THRU 2.
004300     01  W-CASH-MENU-OPTION-ALPHA REDEFINES
004400             W-CASH-MENU-OPTION          PIC X.
004500
004600     01  W-VALID-ANSWER                 PIC X.
004700         88  VALID-ANSWER               VALUE "Y" "N".
004800         88  SUMMARY-REPORT-IS-CONFIRMED VALUE "Y".
004900
005000     01  W-REPORTS-PRINTED-TODAY        PIC 9(3) COMP.
005100     01  W-REPORTS-PRINTED-EDITED       PIC ZZ9.
005200     01  W-REPORTS-PRINTED-TEXT REDEFINES
005300             W-REPORTS-PRINTED-EDITED    PIC X(03).
005400
005500     01  W-SESSION-START-TIME           PIC 9(6).
005600     01  W-SESSION-START-TIME-PARTS REDEFINES
005700             W-SESSION-START-TIME.
005800         05  W-SESSION-START-HH          PIC 99.
005900         05  W-SESSION-START-MM          PIC 99.
006000         05  W-SESSION-START-SS          PIC 99.
006100
006200     77  MSG-CONFIRMATION               PIC X(75).
006300     77  DUMMY                          PIC X.
006400*_________________________________________________________________
006500
006600 PROCEDURE DIVISION.
006700
006800     MOVE ZERO TO W-REPORTS-PRINTED-TODAY.
006900     ACCEPT W-SESSION-START-TIME FROM TIME.
007000
007100     PERFORM GET-MENU-OPTION.
007200     PERFORM GET-MENU-OPTION UNTIL
007300         W-CASH-MENU-OPTION EQUAL ZERO
007400         OR VALID-CASH-MENU-OPTION.
007500
007600     PERFORM DO-OPTIONS UNTIL W-CASH-MENU-OPTION EQUAL ZERO.
007700
007800     MOVE W-REPORTS-PRINTED-TODAY TO W-REPORTS-PRINTED-EDITED.
007900     DISPLAY "SESSION STARTED AT " W-SESSION-START-HH "."
008000         W-SESSION-START-MM "  SUMMARIES PRINTED: "
008100         W-REPORTS-PRINTED-TEXT.
008200
008300     EXIT PROGRAM.
008400
008500     STOP RUN.
008600*_________________________________________________________________
008700
008800 GET-MENU-OPTION.
008900
009000     PERFORM CLEAR-SCREEN.
009100     DISPLAY "                 CASH REGISTER".
009200     DISPLAY " ".
009300     DISPLAY "          --------------------------------".
009400     DISPLAY "          | 1 - SHIFT MAINTENANCE        |".
009500     DISPLAY "          | 2 - DAILY SUMMARY REPORT     |".
009600     DISPLAY "          | 0 - EXIT                     |".
009700     DISPLAY "          --------------------------------".
009800     DISPLAY " ".
009900     DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
010000     PERFORM JUMP-LINE 10 TIMES.
010100     ACCEPT W-CASH-MENU-OPTION.
010200     DISPLAY "OPTION KEYED: " W-CASH-MENU-OPTION-ALPHA.
010300
010400     IF W-CASH-MENU-OPTION EQUAL ZERO
010500        DISPLAY "PROGRAM TERMINATED !"
010600     ELSE
010700        IF NOT VALID-CASH-MENU-OPTION
010800           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010900           ACCEPT DUMMY.
011000*_________________________________________________________________
011100
011200 DO-OPTIONS.
011300
011400     IF W-CASH-MENU-OPTION = 1
011500        CALL "CASH-REGISTER-MAINTENANCE".
011600
011700     IF W-CASH-MENU-OPTION = 2
011800
011900        PERFORM CLEAR-SCREEN
012000
012100        MOVE "DO YOU CONFIRM PRINTING THE DAILY SUMMARY ? <Y/N>"
012200          TO  MSG-CONFIRMATION
012300
012400        PERFORM CONFIRM-EXECUTION
012500        PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
012600
012700        IF SUMMARY-REPORT-IS-CONFIRMED
012800           CALL "CASH-SUMMARY-REPORT"
012900           ADD 1 TO W-REPORTS-PRINTED-TODAY
013000           DISPLAY "DAILY SUMMARY PRINTED ! <ENTER> TO CONTINUE"
013100           ACCEPT DUMMY.
013200
013300     PERFORM GET-MENU-OPTION.
013400     PERFORM GET-MENU-OPTION UNTIL
013500         W-CASH-MENU-OPTION EQUAL ZERO
013600         OR VALID-CASH-MENU-OPTION.
013700*_________________________________________________________________
013800
013900     COPY "PLGENERAL.CBL".
014000*_________________________________________________________________
014100
