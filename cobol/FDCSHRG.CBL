000100* CASH-REGISTER-RECORD  (one per shift register)
000200* CR-OPEN-DATE is needed to distinguish today's registers from
000300* prior days' when the open-shift rule checks for an existing
000400* register on the schedule, and when the daily summary selects
000500* "today".
000600     FD  CASH-REGISTER-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  CASH-REGISTER-RECORD.
000900         05  CR-ID                      PIC 9(9).
001000         05  CR-SCHEDULE-ID             PIC 9(9).
001100         05  CR-USER-ID                 PIC 9(9).
001200         05  CR-OPEN-DATE               PIC 9(8).
001300         05  CR-INITIAL-AMOUNT          PIC S9(9)V99 COMP-3.
001400         05  CR-CURRENT-AMOUNT          PIC S9(9)V99 COMP-3.
001500         05  CR-SHIFT-OPEN              PIC X(1).
001600             88  CR-IS-OPEN             VALUE "Y".
001700         05  CR-SHIFT-CLOSED            PIC X(1).
001800             88  CR-IS-CLOSED           VALUE "Y".
001900         05  FILLER                     PIC X(10).
002000
