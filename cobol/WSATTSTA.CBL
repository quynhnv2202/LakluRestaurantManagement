000100* WSATTSTA.CBL
000200* Working storage for the per-staff attendance control break
000300* done by PLATTSTA.CBL.  Sums are kept to 4 decimals while
000400* accumulating; PS-TOTAL-WORKING-HOURS/PS-LATE-HOURS are only
000500* rounded to 2 decimals once, at the end of the staff group.
000600 01  W-CURRENT-STAFF-ID             PIC 9(9).
000700 01  W-GRACE-PERIOD-MINUTES         PIC 9(2) COMP VALUE 10.
000800 01  W-STAFF-TOTALS.
000900     05  W-STAFF-DAYS               PIC 9(3) COMP.
001000     05  W-STAFF-HOURS-SUM          PIC S9(7)V9(4) COMP.
001100     05  W-STAFF-LATE-COUNT         PIC 9(3) COMP.
001200     05  W-STAFF-LATE-HOURS-SUM     PIC S9(7)V9(4) COMP.
001300     05  FILLER                     PIC X(05).
001400 01  W-PUNCH-MINUTES.
001500     05  W-SHIFT-START-MINUTES      PIC S9(5) COMP.
001600     05  W-CLOCK-IN-MINUTES         PIC S9(5) COMP.
001700     05  W-CLOCK-OUT-MINUTES        PIC S9(5) COMP.
001800     05  W-WORKED-MINUTES           PIC S9(5) COMP.
001900     05  W-LATE-MINUTES             PIC S9(5) COMP.
002000     05  FILLER                     PIC X(05).
002100
